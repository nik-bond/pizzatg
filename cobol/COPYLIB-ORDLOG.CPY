000010*
000020*    COPYLIB-ORDLOG.CPY
000030*    Ledger system -- order log record (audit trail of every
000040*    order accepted by the transaction processor).
000050*    Put this file in the /COPYLIB directory.
000060*
000070*    Include with: 'COPY ORDLOG.' in the FILE SECTION FD for
000080*    LDG-ORDERLOG.
000090*
000100*    88-5509  TJF  initial cut, split off of COPYLIB-INVOICE
000110*    88-5509  TJF  trailing FILLER added, spare for future use
000120*
000130 01  LDG-ORDER-RECORD.
000140     03 ORD-ID                         PIC X(08).
000150     03 ORD-DESC                       PIC X(30).
000160     03 ORD-AMOUNT                     PIC 9(11)V99.
000170     03 ORD-PAYER                      PIC X(20).
000180     03 ORD-PART-CNT                   PIC 9(02).
000190     03 ORD-PART-TABLE OCCURS 10 TIMES
000200              INDEXED BY ORD-PART-IDX.
000210         05 ORD-PART-NAME               PIC X(20).
000220     03 ORD-PER-PERSON                 PIC 9(11)V99.
000230     03 FILLER                         PIC X(02).
