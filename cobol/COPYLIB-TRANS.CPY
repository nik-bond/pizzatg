000010*
000020*    COPYLIB-TRANS.CPY
000030*    Ledger system -- inbound transaction record.
000040*    One record per order / payment / query, arrival order.
000050*    Put this file in the /COPYLIB directory.
000060*
000070*    Include with: 'COPY TRANS.' in the FILE SECTION FD for
000080*    LDG-TRANSACTIONS.
000090*
000100*    88-5502  TJF  initial cut, split off of COPYLIB-CUSTOMER
000110*    88-5502  TJF  added TXN-PART-CNT / TXN-PART-TABLE
000115*    88-5531  SRS  trailing FILLER added, spare for future use
000116*                 (matches COPYLIB-ORDLOG.CPY's pad)
000120*
000130 01  LDG-TRANS-RECORD.
000140     03 TXN-TYPE                       PIC X(01).
000150         88  TXN-IS-ORDER                     VALUE 'O'.
000160         88  TXN-IS-PAYMENT                   VALUE 'P'.
000170         88  TXN-IS-QRY-DEBTS-OF               VALUE 'D'.
000180         88  TXN-IS-QRY-OWED-TO                VALUE 'W'.
000190         88  TXN-IS-QRY-ALL-DEBTS               VALUE 'A'.
000200         88  TXN-IS-QRY-NET-BALANCE             VALUE 'N'.
000210     03 TXN-USER                       PIC X(20).
000220     03 TXN-DESC                       PIC X(30).
000230     03 TXN-AMOUNT                     PIC 9(11)V99.
000240     03 TXN-OTHER                      PIC X(20).
000250     03 TXN-PART-CNT                   PIC 9(02).
000260     03 TXN-PART-TABLE OCCURS 10 TIMES
000270              INDEXED BY TXN-PART-IDX.
000280         05 TXN-PART-NAME               PIC X(20).
000290     03 FILLER                          PIC X(02).
