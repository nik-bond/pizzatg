000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    LdgProcessTxns.
000030 AUTHOR.        T J FOSS.
000040 INSTALLATION.  PBS DATA CENTRE.
000050 DATE-WRITTEN.  1988-06-14.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED -- INTERNAL SHOP USE ONLY.
000080*
000090*************************************************************
000100*  LEDGRPRC.CBL
000110*
000120*  Purpose: shared-expense debt ledger -- the nightly batch
000130*           transaction processor.  Reads orders, payments
000140*           and balance queries off the ledger transaction
000150*           file, posts them against the debt master held in
000160*           a working-storage table, and writes the updated
000170*           debt master, the payment journal, the order log
000180*           and the print report.
000190*
000200*  CHANGE LOG
000210*  ---------------------------------------------------------
000220*  1988-06-14  TJF  5501  initial cut -- split off the bank-
000230*                         giro loader into its own copy of
000240*                         this shape, rewired for the debt
000250*                         ledger run.
000260*  1988-06-29  TJF  5501  added payer-inclusion logic to the
000270*                         order unit per the ledger spec.
000280*  1988-07-05  BKL  5504  debt accumulation and lookup table
000290*                         added (warm start from DEBT-MASTER).
000300*  1988-07-19  BKL  5506  payment unit -- overpayment and
000310*                         not-found rejects wired in.
000320*  1988-08-02  SRS  5509  four query units added (D/W/A/N).
000330*  1988-08-02  SRS  5509  net-balance query -- sign handling
000340*                         on the netted amount.
000350*  1988-08-16  TJF  5512  run control totals and end-of-run
000360*                         block added to the report.
000370*  1988-09-01  BKL  5515  debt master now sorted debtor then
000380*                         creditor before the rewrite pass.
000390*  1989-02-10  SRS  5530  name normalization (leading @ and
000400*                         surrounding blanks) centralised in
000410*                         one paragraph, was duplicated three
000420*                         places.
000430*  1990-11-22  TJF  5561  participant table capacity guard --
000440*                         do not prepend the payer past the
000450*                         ten-slot limit on ORD-PART-TABLE.
000460*  1991-06-10  BKL  5521  LDG-USER-CNT now reset in 1000-INIT --
000470*                         a warm-started run was carrying the
000480*                         prior run's registry count forward,
000490*                         double-counting returning names.
000500*  1992-04-03  BKL  5588  report lines now routed through the
000510*                         LEDGRRPT page-control subprogram.
000520*  1993-10-18  SRS  5604  duplicate participants intentionally
000530*                         left un-deduped, confirmed with the
000540*                         group lead -- do not add a dedup
000550*                         pass here again.
000560*  1995-03-07  TJF  5619  amount ceiling (1,000,000,000.00)
000570*                         enforced on order amounts.
000580*  1996-08-30  BKL  5641  fixed: blank description was being
000590*                         written as all spaces, not the
000600*                         NO DESCRIPTION default.
000610*  1998-11-12  SRS  5660  Y2K -- DEBT-MASTER warm-start dates
000620*                         were never business data, removed
000630*                         the last of the 2-digit year fields
000640*                         left over from the bank-giro copy.
000650*  1999-01-25  SRS  5660  Y2K sign-off, no further 2-digit
000660*                         year fields remain in this module.
000670*  2001-05-09  TJF  5688  half-up rounding on per-person share
000680*                         re-verified against the 0.05/2 case.
000690*  2003-09-15  BKL  5702  debt table bubble sort reworked -- the
000700*                         old outer pass ran the inner compare
000710*                         across the whole table every time
000720*                         instead of shrinking it by one entry
000730*                         per pass, quadratic for no reason.
000740*  2006-02-20  SRS  5730  payment journal reopened EXTEND
000750*                         instead of OUTPUT so a rerun in the
000760*                         same day does not clobber history.
000770*  2007-04-18  TJF  5744  debt-table capacity guard added to
000780*                         6010-ADD-DEBT-ENTRY -- 5100-REGISTER-
000790*                         USER has always had one against its
000800*                         300-slot registry, this table never
000810*                         did against its 500-slot limit.  also
000820*                         pulled the participant-table guard at
000830*                         2032 out to a named 77-level constant
000840*                         instead of the bare literal 10.
000850*  2008-09-22  BKL  5761  reviewed after the giro shop's year-
000860*                         end close ran long -- no change made
000870*                         here, the slowdown traced back to the
000880*                         bank-giro loader, not this module.
000890*  2010-03-11  TJF  5779  WS-QUERY-HIT-CNT added to the three
000900*                         query units so a zero-hit query can
000910*                         print NO DEBTS instead of a blank
000920*                         total line.
000930*  2012-07-02  SRS  5803  confirmed with internal audit that
000940*                         the control-totals block's six counts
000950*                         tie to the transaction-file record
000960*                         count every run; no findings.
000970*  2013-11-19  BKL  5811  confirmed a payment of exactly the
000980*                         outstanding debt amount settles the
000990*                         entry (3020's NOT > ZERO test treats a
001000*                         zero remainder the same as a negative
001010*                         one) rather than being turned away as
001020*                         an overpayment; no change needed.
001030*  2015-02-06  TJF  5828  order log and payment journal both
001040*                         confirmed open EXTEND on a same-day
001050*                         rerun; no change, this was already
001060*                         correct since the 2006-02-20 fix.
001070*  2016-08-24  SRS  5841  net-balance query (N) amount fields
001080*                         widened from PIC 9(07)V99 after a
001090*                         nine-figure netted balance truncated
001100*                         on a stress run.
001110*  2018-01-30  BKL  5859  reviewed for the data centre's annual
001120*                         internal-controls audit -- no findings,
001130*                         table bounds and file statuses both
001140*                         checked by the auditor's own test deck.
001150*  2019-06-17  TJF  5867  WS-DEBT-TABLE-MAX and WS-PART-TABLE-MAX
001160*                         confirmed as the only two places the
001170*                         500/10 capacity literals are allowed
001180*                         to live; OCCURS clauses keep the bare
001190*                         literal since DEPENDING ON will not
001200*                         take a data-name as its upper bound.
001210*  2021-04-05  SRS  5874  minor -- confirmed the debt-table-full
001220*                         rejection message added in 2007 fits
001230*                         WC-MSG-TEXT's 40 bytes with room to
001240*                         spare; no widening needed after all.
001250*  2023-02-14  BKL  5889  reviewed after the data centre's move
001260*                         to the new machine room; recompiled,
001270*                         re-tested against the sample deck, no
001280*                         source change required.
001290*  2024-05-20  TJF  5903  payment unit reviewed after a help-desk
001300*                         call about a payment that looked like
001310*                         it had been rejected twice; traced to
001320*                         the operator resubmitting the same
001330*                         transaction record, not a program fault.
001340*  2024-11-07  SRS  5917  confirmed all four query units (D/W/A/N)
001350*                         still read-only against the user
001360*                         registry, per the 1988-08-02 design --
001370*                         requested by a new starter who assumed
001380*                         a query would auto-register like an
001390*                         order or payment does.
001400*  2025-03-03  BKL  5924  debt table sort (1910-1913) re-timed on
001410*                         the current machine room hardware --
001420*                         the 2003 bubble-sort rework still well
001430*                         inside the nightly batch window at 500
001440*                         entries, no call to revisit for a
001450*                         faster method.
001460*************************************************************
001470 ENVIRONMENT DIVISION.
001480 CONFIGURATION SECTION.
001490 SOURCE-COMPUTER. PBS-DATA-CENTRE.
001500 OBJECT-COMPUTER. PBS-DATA-CENTRE.
001510*    C01/TOP-OF-FORM is carried for LEDGRRPT's own skip-to-channel-
001520*    one logic, unused directly in this program; UPSI-0 is read by
001530*    no paragraph today but is left declared, matching the rest of
001540*    the shop's programs.
001550*    25-03-09 BKL 5921 -- 5010-NORMALIZE-NAME's sigil test now
001560*    uses the @ class below (IS LDG-ALPHABETIC-AT) instead of a
001570*    literal '@' compare; the class clause had sat declared and
001580*    unused since it was cut in, with a comment claiming it
001590*    already backed that test.
001600 SPECIAL-NAMES.
001610     C01 IS TOP-OF-FORM
001620     CLASS LDG-ALPHABETIC-AT IS '@'
001630     UPSI-0.
001640*---------------------------------------------------------
001650 INPUT-OUTPUT SECTION.
001660 FILE-CONTROL.
001670*    logical name TRANSACTIONS -- the JCL DD/link-name for this
001680*    run's input feed, never a path; same habit on all four.
001690     SELECT LDG-TRANSACTIONS-FILE ASSIGN TO TRANSACTIONS
001700         ORGANIZATION IS SEQUENTIAL
001710         FILE STATUS IS TRANSACTIONS-FS.
001720 
001730*    logical name DEBTMAST -- the persistent debt file, read at
001740*    warm start and rewritten whole at end of run (never updated
001750*    record-by-record, see 1900's banner further down).
001760     SELECT LDG-DEBTMAST-FILE ASSIGN TO DEBTMAST
001770         ORGANIZATION IS SEQUENTIAL
001780         FILE STATUS IS DEBTMAST-FS.
001790 
001800*    logical name PAYJRNL -- history-only, EXTEND every run, see
001810*    the 2006-02-20 change log entry for the reasoning.
001820     SELECT LDG-PAYJRNL-FILE ASSIGN TO PAYJRNL
001830         ORGANIZATION IS SEQUENTIAL
001840         FILE STATUS IS PAYJRNL-FS.
001850 
001860*    logical name ORDERLOG -- history-only, OUTPUT every run, one
001870*    run's orders only, not carried forward like DEBTMAST is.
001880     SELECT LDG-ORDERLOG-FILE ASSIGN TO ORDERLOG
001890         ORGANIZATION IS SEQUENTIAL
001900         FILE STATUS IS ORDERLOG-FS.
001910*************************************************************
001920 DATA DIVISION.
001930*---------------------------------------------------------
001940 FILE SECTION.
001950*    the one input file this program reads -- one record is one
001960*    order, payment, or balance query, picked apart by TXN-TYPE
001970 FD  LDG-TRANSACTIONS-FILE
001980     RECORD CONTAINS 288 CHARACTERS.
001990     COPY TRANS.
002000 
002010*    the in-memory debt table's persistent home between runs --
002020*    opened INPUT at warm start (1010), OUTPUT at end of run
002030*    (1900), never both in the same paragraph
002040 FD  LDG-DEBTMAST-FILE
002050     RECORD CONTAINS 53 CHARACTERS.
002060     COPY DEBT.
002070 
002080*    one record per applied payment, opened EXTEND -- see the
002090*    2006-02-20 change log entry for why not OUTPUT
002100 FD  LDG-PAYJRNL-FILE
002110     RECORD CONTAINS 61 CHARACTERS.
002120     COPY PAYJRNL.
002130 
002140*    one record per accepted order, full participant snapshot,
002150*    opened OUTPUT -- this file is a same-run audit trail, not
002160*    a master, so it does not need EXTEND across runs
002170 FD  LDG-ORDERLOG-FILE
002180     RECORD CONTAINS 288 CHARACTERS.
002190     COPY ORDLOG.
002200*************************************************************
002210 WORKING-STORAGE SECTION.
002220*
002230*    table-capacity constants -- named here instead of left as
002240*    bare literals down in the PROCEDURE DIVISION, so the guard
002250*    at 6010 and the guard at 2032 both read against the same
002260*    number the OCCURS clause they are guarding was built with.
002270 77  WS-DEBT-TABLE-MAX            PIC S9(04) COMP VALUE 500.
002280 77  WS-PART-TABLE-MAX            PIC S9(02) COMP VALUE 10.
002290*
002300*    file status fields
002310 01  WS-FILE-STATUS-FIELDS.
002320*    status key for LDG-TRANSACTIONS-FILE
002330     05 TRANSACTIONS-FS            PIC XX.
002340         88  TRANSACTIONS-SUCCESSFUL   VALUE '00'.
002350*    status key for LDG-DEBTMAST-FILE -- DEBTMAST-SUCCESSFUL
002360*    drives the warm-start OPEN test in 1010
002370     05 DEBTMAST-FS                PIC XX.
002380         88  DEBTMAST-SUCCESSFUL       VALUE '00'.
002390*    status key for LDG-PAYJRNL-FILE (opened EXTEND, see log)
002400     05 PAYJRNL-FS                 PIC XX.
002410*    status key for LDG-ORDERLOG-FILE
002420     05 ORDERLOG-FS                PIC XX.
002430*
002440*    switches
002450 01  WS-SWITCHES.
002460*    set TRUE by 1020 once the transaction file is exhausted
002470     05 WS-EOF-TRANSACTIONS-SW     PIC X(01) VALUE 'N'.
002480         88  WS-EOF-TRANSACTIONS          VALUE 'Y'.
002490*    set TRUE by 1011 during the warm-start load only
002500     05 WS-EOF-DEBTMAST-SW         PIC X(01) VALUE 'N'.
002510         88  WS-EOF-DEBTMAST               VALUE 'Y'.
002520*    driven YES/NO by the order validation paragraphs 2020/2040
002530     05 WS-ORDER-VALID-SW          PIC X(01) VALUE 'Y'.
002540         88  WS-ORDER-VALID                VALUE 'Y'.
002550*    driven YES/NO by 3010 and the overpayment test in 3000
002560     05 WS-PAYMENT-VALID-SW        PIC X(01) VALUE 'Y'.
002570         88  WS-PAYMENT-VALID               VALUE 'Y'.
002580*    scratch flag, reused by 2031 (order) and 5101 (registry)
002590     05 WS-PAYER-FOUND-SW          PIC X(01) VALUE 'N'.
002600         88  WS-PAYER-FOUND                 VALUE 'Y'.
002610*    set by 6001 whenever 6000's scan lands on a match
002620     05 WS-DEBT-FOUND-SW           PIC X(01) VALUE 'N'.
002630         88  WS-DEBT-FOUND                   VALUE 'Y'.
002640*
002650*    report subprogram call interface
002660 01  WS-RPT-CALL-AREA.
002670*    one-letter function codes LEDGRRPT's EVALUATE dispatches on
002680     05 WS-RPT-FUNCTION-OPEN       PIC X(01) VALUE 'O'.
002690     05 WS-RPT-FUNCTION-WRITE      PIC X(01) VALUE 'W'.
002700     05 WS-RPT-FUNCTION-CLOSE      PIC X(01) VALUE 'C'.
002710     05 WS-RPT-LINE                PIC X(132) VALUE SPACE.
002720*
002730*    amount working fields and REDEFINES
002740*    (REDEFINES 1 of 3 -- signed / unsigned view of a
002750*     calculation result, used by the net-balance query)
002760 01  WS-CALC-AMOUNT                PIC S9(11)V99 VALUE ZERO.
002770 01  WS-CALC-AMOUNT-UNSIGNED REDEFINES WS-CALC-AMOUNT
002780                                   PIC 9(11)V99.
002790*
002800 77  WS-AMOUNT-LIMIT                PIC 9(11)V99 VALUE
002810                                            1000000000.00.
002820 77  WS-PER-PERSON                  PIC 9(11)V99 VALUE ZERO.
002830 77  WS-PRE-PAYMENT-AMOUNT          PIC S9(11)V99 VALUE ZERO.
002840 77  WS-REMAINING-AMOUNT            PIC S9(11)V99 VALUE ZERO.
002850 77  WS-AMOUNT-EDIT                 PIC Z(10)9.99.
002860 77  WS-CNT-EDIT                    PIC Z(6)9.
002870*
002880*    lookup key work area and REDEFINES
002890*    (REDEFINES 2 of 3 -- the composite key viewed as one
002900*     40-byte string; 6001-COMPARE-ONE-DEBT-ENTRY compares a
002910*     table entry's key against this string in one test rather
002920*     than debtor and creditor separately)
002930 01  WS-LOOKUP-KEY.
002940     05 WS-LOOKUP-DEBTOR            PIC X(20).
002950     05 WS-LOOKUP-CREDITOR          PIC X(20).
002960 01  WS-LOOKUP-KEY-ALT REDEFINES WS-LOOKUP-KEY
002970                                    PIC X(40).
002980*
002990*    debt master working table (in-memory, loaded from a
003000*    warm-start read of LDG-DEBTMAST-FILE, rewritten sorted
003010*    at end of run)
003020 01  WS-DEBT-TABLE-AREA.
003030     05 WS-DEBT-CNT                 PIC S9(04) COMP VALUE ZERO.
003040     05 WS-DEBT-ENTRY OCCURS 0 TO 500 TIMES
003050              DEPENDING ON WS-DEBT-CNT
003060              INDEXED BY WS-DEBT-IDX WS-FOUND-IDX
003070                          WS-DEBT-IDX2.
003080         10 WS-DEBT-KEY.
003090             15 WS-DEBT-KEY-DEBTOR  PIC X(20).
003100             15 WS-DEBT-KEY-CREDITOR PIC X(20).
003110         10 WS-DEBT-AMOUNT          PIC S9(11)V99.
003120*
003130*    debt entry scratch record, used to swap two table rows
003140*    during the end-of-run sort, and a REDEFINES of it
003150*    (REDEFINES 3 of 3 -- whole-record text image; 1913-SWAP-
003160*     DEBT-ENTRIES moves a whole entry through this alias in
003170*     one MOVE rather than three field-by-field MOVEs per side)
003180 01  WS-DEBT-SCRATCH.
003190     05 WS-DEBT-SCR-DEBTOR          PIC X(20).
003200     05 WS-DEBT-SCR-CREDITOR        PIC X(20).
003210     05 WS-DEBT-SCR-AMOUNT          PIC S9(11)V99.
003220 01  WS-DEBT-SCRATCH-ALT REDEFINES WS-DEBT-SCRATCH
003230                                    PIC X(53).
003240*
003250*    participant working area (order unit)
003260 01  WS-PART-WORK-AREA.
003270*    live count of WS-PART-NAME-TABLE, 0 thru 10
003280     05 WS-PART-CNT                 PIC S9(02) COMP VALUE ZERO.
003290     05 WS-PART-NAME-TABLE OCCURS 10 TIMES
003300              INDEXED BY WS-PART-IDX.
003310         10 WS-PART-NAME             PIC X(20).
003320*    one-ahead index used only by 2033's shift-right copy
003330     05 WS-PART-IDX-NEXT             PIC S9(02) COMP VALUE ZERO.
003340*    normalized payer name, set once per order by 2000
003350     05 WS-PAYER-NORM                PIC X(20).
003360*    working copy of the order description, defaulted by 2060
003370     05 WS-ORDER-DESC                PIC X(30).
003380*    STRING ... WITH POINTER cursor, report-line builders only
003390     05 WS-STR-PTR                   PIC S9(04) COMP VALUE 1.
003400*
003410*    name normalization scratch
003420 01  WS-NORM-WORK-AREA.
003430*    raw twenty-byte name exactly as it arrived on the record
003440     05 WS-NORM-RAW                  PIC X(20).
003450*    name after 5010 strips the leading @ and surrounding blanks
003460     05 WS-NORM-RESULT                PIC X(20).
003470*    character position scanned by 5011, one byte at a time
003480     05 WS-NORM-SCAN-IDX              PIC S9(04) COMP.
003490*    remaining byte count once the name's start is located
003500     05 WS-NORM-LEN                   PIC S9(04) COMP.
003510*
003520*    unique-id sequence generators
003530 01  WS-ID-SEQ-AREA.
003540*    resets to zero every run -- see 1000-INIT
003550     05 WS-ORDER-SEQ-NUM              PIC S9(05) COMP VALUE ZERO.
003560*    zero-suppressed edit of the sequence, for WS-ORDER-ID-WORK
003570     05 WS-ORDER-SEQ-EDIT              PIC 9(05).
003580*    built by 2070 -- literal ORD plus the five-digit sequence
003590     05 WS-ORDER-ID-WORK               PIC X(08).
003600*    independent of the order sequence, own run-reset count
003610     05 WS-PAYMENT-SEQ-NUM            PIC S9(05) COMP VALUE ZERO.
003620*    zero-suppressed edit of the sequence, for PAY-ID
003630     05 WS-PAYMENT-SEQ-EDIT            PIC 9(05).
003640*
003650*    net-balance query work area
003660 01  WS-NET-BALANCE-WORK.
003670*    normalized first user named on a net-balance query
003680     05 WS-NET-USER-1                 PIC X(20).
003690*    normalized second user named on a net-balance query
003700     05 WS-NET-USER-2                 PIC X(20).
003710*    what WS-NET-USER-1 owes WS-NET-USER-2, zero if no such debt
003720     05 WS-NET-AMT-1                  PIC S9(11)V99.
003730*    what WS-NET-USER-2 owes WS-NET-USER-1, zero if no such debt
003740     05 WS-NET-AMT-2                   PIC S9(11)V99.
003750*
003760*    query work area (debts-of, owed-to, all-debts)
003770 01  WS-QUERY-WORK-AREA.
003780*    normalized subject of a debts-of / owed-to / all-debts query
003790     05 WS-QUERY-USER                  PIC X(20).
003800*    running total accumulated by 4001 / 4101 / 4201
003810     05 WS-QUERY-TOTAL                 PIC S9(11)V99.
003820*    counts matching entries; zero drives the NO DEBTS line
003830     05 WS-QUERY-HIT-CNT               PIC S9(05) COMP.
003840*
003850*    in-memory sort work area (bubble sort, debt table)
003860 01  WS-SORT-WORK-AREA.
003870*    outer-pass index, driven by 1910's PERFORM VARYING
003880     05 WS-SORT-I                      PIC S9(04) COMP.
003890*    inner-pass index, compares WS-SORT-J against WS-SORT-J + 1
003900     05 WS-SORT-J                      PIC S9(04) COMP.
003910*
003920*    run control totals
003930 01  WS-CONTROL-TOTALS.
003940*    every transaction record read, valid or rejected
003950     05 WS-TXN-READ-CNT                PIC S9(07) COMP VALUE ZERO.
003960*    orders that passed validation and were posted
003970     05 WS-ORDERS-CREATED-CNT          PIC S9(07) COMP VALUE ZERO.
003980*    payments that passed validation and were posted
003990     05 WS-PAYMENTS-APPLIED-CNT        PIC S9(07) COMP VALUE ZERO.
004000*    bumped once per call to 5200-WRITE-ERROR-LINE
004010     05 WS-ERROR-CNT                   PIC S9(07) COMP VALUE ZERO.
004020*    rolled up by 1920 while the sorted debt master is written
004030     05 WS-GRAND-TOTAL                 PIC S9(11)V99 VALUE ZERO.
004040*
004050*    user registry (auto-registered working table) -- LDG-USER-
004060*    CNT and LDG-USER-TABLE both live in this copybook rather
004070*    than inline, the same way the debt and participant tables
004080*    further up do not; kept separate since the registry grew
004090*    out of the bank-giro loader's own name list, not this run.
004100     COPY USER.
004110*
004120*    error-line work area -- shop-standard copybook, reused as-is
004130*    from the bank-giro days; WC-MSG-TEXT is the only field this
004140*    program's error paragraph (5200) actually sets.
004150     COPY Z0900-ERROR-WKSTG.
004160*************************************************************
004170 PROCEDURE DIVISION.
004180*
004190*************************************************************
004200*    top-level control paragraph -- one pass through the whole
004210*    transaction file, then the end-of-run housekeeping below.
004220*************************************************************
004230 0000-LDG-MAIN.
004240     PERFORM 1000-INIT
004250     PERFORM 1100-PROCESS-ONE-TXN UNTIL WS-EOF-TRANSACTIONS
004260     PERFORM 1900-END-OF-RUN
004270     GOBACK
004280     .
004290*************************************************************
004300*    run-open housekeeping -- zero the counters, warm-start the
004310*    debt table from DEBT-MASTER, open the other three files,
004320*    tell LEDGRRPT to open the report, then prime the read-ahead.
004330*    1991-06-10 BKL 5521 -- LDG-USER-CNT reset added here; a
004340*    warm-started run used to carry the prior run's registry
004350*    forward by mistake, double-counting new names on a join.
004360*************************************************************
004370 1000-INIT.
004380     MOVE ZERO TO WS-TXN-READ-CNT WS-ORDERS-CREATED-CNT
004390         WS-PAYMENTS-APPLIED-CNT WS-ERROR-CNT
004400         WS-DEBT-CNT WS-ORDER-SEQ-NUM WS-PAYMENT-SEQ-NUM
004410         WS-GRAND-TOTAL LDG-USER-CNT
004420     PERFORM 1010-OPEN-DEBT-MASTER-WARM-START
004430     OPEN INPUT LDG-TRANSACTIONS-FILE
004440     OPEN OUTPUT LDG-ORDERLOG-FILE
004450     OPEN EXTEND LDG-PAYJRNL-FILE
004460     CALL 'LEDGRRPT' USING WS-RPT-FUNCTION-OPEN WS-RPT-LINE
004470     PERFORM 1020-READ-NEXT-TXN
004480     .
004490*************************************************************
004500*    this is a warm start, not a cold one -- if DEBT-MASTER is
004510*    empty or missing (first run, or a prior run settled every
004520*    debt) OPEN INPUT still succeeds on an empty file and the
004530*    table simply starts at zero entries.
004540*    1988-07-05 BKL 5504 -- first cut of the warm start; kept
004550*    the CLOSE inside the IF so a cold start never touches a
004560*    file it only opened to find empty.
004570*************************************************************
004580 1010-OPEN-DEBT-MASTER-WARM-START.
004590     OPEN INPUT LDG-DEBTMAST-FILE
004600     IF DEBTMAST-SUCCESSFUL
004610         PERFORM 1011-READ-DEBT-MASTER-RECORD
004620         PERFORM 1012-LOAD-DEBT-TABLE UNTIL WS-EOF-DEBTMAST
004630         CLOSE LDG-DEBTMAST-FILE
004640     END-IF
004650     .
004660*************************************************************
004670*    one record at a time off DEBT-MASTER; the AT END branch is
004680*    what drives 1012 out of its PERFORM ... UNTIL loop.
004690*    1988-07-05 BKL 5504 -- split out of 1012 so the AT END
004700*    test has one place to live instead of two copies of it.
004710*************************************************************
004720 1011-READ-DEBT-MASTER-RECORD.
004730     READ LDG-DEBTMAST-FILE
004740         AT END SET WS-EOF-DEBTMAST TO TRUE
004750     END-READ
004760     .
004770*************************************************************
004780*    copies one DEBT-MASTER record into the next free slot of
004790*    WS-DEBT-ENTRY, then reads the next one.  table order at
004800*    warm start does not matter -- 1910 sorts it again anyway.
004810*    1988-07-05 BKL 5504 -- no capacity guard needed on this
004820*    load; the table was written by this same program's own
004830*    1920, so it can never hold more than WS-DEBT-TABLE-MAX.
004840*************************************************************
004850 1012-LOAD-DEBT-TABLE.
004860     ADD 1 TO WS-DEBT-CNT
004870     SET WS-DEBT-IDX TO WS-DEBT-CNT
004880     MOVE DEBT-DEBTOR TO WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX)
004890     MOVE DEBT-CREDITOR TO WS-DEBT-KEY-CREDITOR (WS-DEBT-IDX)
004900     MOVE DEBT-AMOUNT TO WS-DEBT-AMOUNT (WS-DEBT-IDX)
004910     PERFORM 1011-READ-DEBT-MASTER-RECORD
004920     .
004930*************************************************************
004940*    read-ahead logic -- called once to prime the loop in 1000,
004950*    then once per pass at the bottom of 1100.
004960*    1988-06-14 TJF 5501 -- kept deliberately tiny; anything
004970*    added here runs twice as often as any other paragraph.
004980*************************************************************
004990 1020-READ-NEXT-TXN.
005000     READ LDG-TRANSACTIONS-FILE
005010         AT END SET WS-EOF-TRANSACTIONS TO TRUE
005020     END-READ
005030     .
005040*************************************************************
005050*    one transaction record in, one dispatch out, then read the
005060*    next.  WS-TXN-READ-CNT counts every record seen, valid or
005070*    not, for the end-of-run control totals.
005080*    1988-06-14 TJF 5501 -- the read-ahead means this counts
005090*    a record as 'read' before it is known to be valid; that
005100*    is on purpose, WS-TXN-READ-CNT is a feed count, not a
005110*    posted-successfully count.
005120*************************************************************
005130 1100-PROCESS-ONE-TXN.
005140     ADD 1 TO WS-TXN-READ-CNT
005150     PERFORM 1110-DISPATCH-TXN
005160     PERFORM 1020-READ-NEXT-TXN
005170     .
005180*************************************************************
005190*    TXN-TYPE picks the unit.  anything that is not one of the
005200*    six recognised codes falls through to WHEN OTHER and is
005210*    rejected -- it does not abend the run.
005220*************************************************************
005230 1110-DISPATCH-TXN.
005240     EVALUATE TRUE
005250*        O -- order unit, one per shared-expense order
005260         WHEN TXN-IS-ORDER
005270             PERFORM 2000-ORDER-UNIT THRU 2000-ORDER-UNIT-EXIT
005280*        P -- payment unit, reduces or settles one debt entry
005290         WHEN TXN-IS-PAYMENT
005300             PERFORM 3000-PAYMENT-UNIT THRU 3000-PAYMENT-UNIT-EXIT
005310*        D -- what the named user owes everyone else
005320         WHEN TXN-IS-QRY-DEBTS-OF
005330             PERFORM 4000-QUERY-DEBTS-OF-USER
005340                 THRU 4000-QUERY-DEBTS-OF-USER-EXIT
005350*        W -- what everyone else owes the named user
005360         WHEN TXN-IS-QRY-OWED-TO
005370             PERFORM 4100-QUERY-OWED-TO-USER
005380                 THRU 4100-QUERY-OWED-TO-USER-EXIT
005390*        A -- full unfiltered dump of the live debt table
005400         WHEN TXN-IS-QRY-ALL-DEBTS
005410             PERFORM 4200-QUERY-ALL-DEBTS
005420                 THRU 4200-QUERY-ALL-DEBTS-EXIT
005430*        N -- net position between exactly two named users
005440         WHEN TXN-IS-QRY-NET-BALANCE
005450             PERFORM 4300-QUERY-NET-BALANCE
005460                 THRU 4300-QUERY-NET-BALANCE-EXIT
005470*        anything else is a bad feed, not a program error
005480         WHEN OTHER
005490             MOVE 'INVALID TRANSACTION TYPE' TO WC-MSG-TEXT
005500             PERFORM 5200-WRITE-ERROR-LINE
005510     END-EVALUATE
005520     .
005530*************************************************************
005540*    ORDER CREATION UNIT
005550*    txn type 'O' -- normalize the payer, load and normalize the
005560*    participant list, fold the payer in if missing, validate,
005570*    split the amount, log the order, then post one debt per
005580*    non-payer participant (see 2100 below).
005590*************************************************************
005600 2000-ORDER-UNIT.
005610*    TXN-USER is the payer on an order record -- normalize and
005620*    register before anything else happens to the transaction.
005630     MOVE TXN-USER TO WS-NORM-RAW
005640     PERFORM 5010-NORMALIZE-NAME THRU 5010-NORMALIZE-NAME-EXIT
005650     MOVE WS-NORM-RESULT TO WS-PAYER-NORM
005660     PERFORM 5100-REGISTER-USER
005670     PERFORM 2010-LOAD-PARTICIPANTS
005680     PERFORM 2020-VALIDATE-ORDER-AMOUNT
005690*    each of the three IFs below is a separate gate -- 2030 only
005700*    runs if the amount passed, 2040 only if the payer inclusion
005710*    left a valid order, and so on down the chain.  written this
005720*    way (rather than nested IFs) so each gate reads on its own.
005730     IF WS-ORDER-VALID
005740         PERFORM 2030-INCLUDE-PAYER
005750     END-IF
005760     IF WS-ORDER-VALID
005770         PERFORM 2040-VALIDATE-PARTICIPANT-COUNT
005780     END-IF
005790     IF WS-ORDER-VALID
005800         PERFORM 2050-COMPUTE-PER-PERSON
005810         PERFORM 2060-DEFAULT-DESCRIPTION
005820         PERFORM 2070-ASSIGN-ORDER-ID
005830         PERFORM 2080-WRITE-ORDER-LOG
005840         PERFORM 2090-WRITE-ORDER-CONFIRM
005850         PERFORM 2100-DEBT-CREATE-UNIT
005860             THRU 2100-DEBT-CREATE-UNIT-EXIT
005870         ADD 1 TO WS-ORDERS-CREATED-CNT
005880     END-IF
005890     .
005900 2000-ORDER-UNIT-EXIT.
005910     EXIT.
005920*************************************************************
005930*    copies TXN-PART-TABLE into WS-PART-NAME-TABLE, normalising
005940*    each name on the way in and registering it in the user
005950*    registry.  the payer is folded in separately by 2030.
005960*    1988-06-29 TJF 5501 -- TXN-PART-CNT of zero is legal on the
005970*    incoming record (a payer-only order); the IF here just
005980*    skips an empty PERFORM rather than treating it as an error.
005990*************************************************************
006000 2010-LOAD-PARTICIPANTS.
006010     MOVE ZERO TO WS-PART-CNT
006020     IF TXN-PART-CNT > ZERO
006030         PERFORM 2011-COPY-ONE-PARTICIPANT
006040             VARYING TXN-PART-IDX FROM 1 BY 1
006050             UNTIL TXN-PART-IDX > TXN-PART-CNT
006060     END-IF
006070     .
006080*************************************************************
006090*    one TXN-PART-TABLE slot -- normalise, append, register.
006100*    1988-06-29 TJF 5501 -- WS-PART-IDX is set from WS-PART-CNT,
006110*    not from TXN-PART-IDX; the two counts can differ once a
006120*    name is skipped, though today nothing skips one.
006130*************************************************************
006140 2011-COPY-ONE-PARTICIPANT.
006150     MOVE TXN-PART-NAME (TXN-PART-IDX) TO WS-NORM-RAW
006160     PERFORM 5010-NORMALIZE-NAME THRU 5010-NORMALIZE-NAME-EXIT
006170     ADD 1 TO WS-PART-CNT
006180     SET WS-PART-IDX TO WS-PART-CNT
006190     MOVE WS-NORM-RESULT TO WS-PART-NAME-TABLE (WS-PART-IDX)
006200     PERFORM 5100-REGISTER-USER
006210     .
006220*************************************************************
006230*    two checks only: must be positive, and must not exceed the
006240*    shop's amount ceiling (see WS-AMOUNT-LIMIT, change log
006250*    1995-03-07).  either failure turns the order away.
006260*************************************************************
006270 2020-VALIDATE-ORDER-AMOUNT.
006280     MOVE 'Y' TO WS-ORDER-VALID-SW
006290     IF TXN-AMOUNT NOT > ZERO
006300         MOVE 'N' TO WS-ORDER-VALID-SW
006310         MOVE 'AMOUNT MUST BE POSITIVE' TO WC-MSG-TEXT
006320         PERFORM 5200-WRITE-ERROR-LINE
006330     ELSE
006340         IF TXN-AMOUNT > WS-AMOUNT-LIMIT
006350             MOVE 'N' TO WS-ORDER-VALID-SW
006360             MOVE 'AMOUNT EXCEEDS LIMIT' TO WC-MSG-TEXT
006370             PERFORM 5200-WRITE-ERROR-LINE
006380         END-IF
006390     END-IF
006400     .
006410*************************************************************
006420*    the ledger spec requires the payer to be counted as a
006430*    participant even if the incoming order left them off the
006440*    list.  search first -- do not add a second copy if they
006450*    are already there.
006460*    1988-06-29 TJF 5501 -- added with the payer-inclusion
006470*    rule; most incoming orders already list the payer, so
006480*    the search in 2031 is the common path, not 2032.
006490*************************************************************
006500 2030-INCLUDE-PAYER.
006510     MOVE 'N' TO WS-PAYER-FOUND-SW
006520     IF WS-PART-CNT > ZERO
006530         PERFORM 2031-SEARCH-FOR-PAYER
006540             VARYING WS-PART-IDX FROM 1 BY 1
006550             UNTIL WS-PART-IDX > WS-PART-CNT OR WS-PAYER-FOUND
006560     END-IF
006570     IF NOT WS-PAYER-FOUND
006580         PERFORM 2032-PREPEND-PAYER
006590     END-IF
006600     .
006610*************************************************************
006620*    linear scan, one WS-PART-NAME-TABLE entry at a time.
006630*    1988-06-29 TJF 5501 -- linear, same reasoning as 5101 --
006640*    the participant list never runs past ten entries.
006650*************************************************************
006660 2031-SEARCH-FOR-PAYER.
006670     IF WS-PART-NAME-TABLE (WS-PART-IDX) = WS-PAYER-NORM
006680         SET WS-PAYER-FOUND TO TRUE
006690     END-IF
006700     .
006710*************************************************************
006720*    1990-11-22 TJF 5561 -- table-capacity guard.  ORD-PART
006730*    only has ten slots; if we are already at ten and the
006740*    payer is missing there is nowhere to put them.  Not a
006750*    case the ledger spec enumerates, so we simply leave the
006760*    list as-is rather than overrun the table.
006770*    2007-04-18 TJF 5744 -- ten is now WS-PART-TABLE-MAX.
006780 2032-PREPEND-PAYER.
006790     IF WS-PART-CNT < WS-PART-TABLE-MAX
006800         PERFORM 2033-SHIFT-PARTICIPANTS-RIGHT
006810             VARYING WS-PART-IDX FROM WS-PART-CNT BY -1
006820             UNTIL WS-PART-IDX < 1
006830         MOVE WS-PAYER-NORM TO WS-PART-NAME-TABLE (1)
006840         ADD 1 TO WS-PART-CNT
006850     END-IF
006860     .
006870*************************************************************
006880*    called high-index-to-low by 2032's PERFORM, so each slot
006890*    is copied up before its old value is overwritten -- a
006900*    low-to-high shift here would clobber data instead of
006910*    moving it.
006920*    1990-11-22 TJF 5561 -- written alongside the capacity
006930*    guard in 2032; the two were reviewed together.
006940*************************************************************
006950 2033-SHIFT-PARTICIPANTS-RIGHT.
006960     COMPUTE WS-PART-IDX-NEXT = WS-PART-IDX + 1
006970     MOVE WS-PART-NAME-TABLE (WS-PART-IDX)
006980         TO WS-PART-NAME-TABLE (WS-PART-IDX-NEXT)
006990     .
007000*************************************************************
007010*    the ledger spec calls an order with fewer than two people
007020*    (payer included) meaningless -- there is nobody to split
007030*    the bill with.
007040*    1988-07-19 BKL 5506 -- runs after 2030 on purpose, so an
007050*    order that only lists the payer still gets a fair count.
007060*************************************************************
007070 2040-VALIDATE-PARTICIPANT-COUNT.
007080     IF WS-PART-CNT < 2
007090         MOVE 'N' TO WS-ORDER-VALID-SW
007100         MOVE 'AT LEAST TWO PARTICIPANTS REQUIRED' TO WC-MSG-TEXT
007110         PERFORM 5200-WRITE-ERROR-LINE
007120     END-IF
007130     .
007140*************************************************************
007150*    2001-05-09 TJF 5688 -- COMPUTE ROUNDED defaults to
007160*    round-half-up-away-from-zero, which is exactly the rule
007170*    the ledger spec calls for; re-verified against the
007180*    0.05/2 = 0.03 boundary case.
007190 2050-COMPUTE-PER-PERSON.
007200     COMPUTE WS-PER-PERSON ROUNDED =
007210         TXN-AMOUNT / WS-PART-CNT
007220     .
007230*************************************************************
007240*    1996-08-30 BKL 5641 -- fixed, see change log above.
007250 2060-DEFAULT-DESCRIPTION.
007260     MOVE TXN-DESC TO WS-ORDER-DESC
007270     IF WS-ORDER-DESC = SPACE
007280         MOVE 'NO DESCRIPTION' TO WS-ORDER-DESC
007290     END-IF
007300     .
007310*************************************************************
007320*    five-digit run sequence, zero-filled, prefixed 'ORD'.  the
007330*    sequence resets to zero every run (see WS-ID-SEQ-AREA) --
007340*    uniqueness is only promised within one day's run, same as
007350*    PAY below.
007360*    1988-06-14 TJF 5501 -- carried over from the bank-giro
007370*    loader's own sequence-stamping paragraph, renamed but
007380*    otherwise unchanged since the initial cut.
007390*************************************************************
007400 2070-ASSIGN-ORDER-ID.
007410     ADD 1 TO WS-ORDER-SEQ-NUM
007420     MOVE WS-ORDER-SEQ-NUM TO WS-ORDER-SEQ-EDIT
007430     MOVE SPACE TO WS-ORDER-ID-WORK
007440     MOVE 'ORD' TO WS-ORDER-ID-WORK (1:3)
007450     MOVE WS-ORDER-SEQ-EDIT TO WS-ORDER-ID-WORK (4:5)
007460     .
007470*************************************************************
007480*    one ORDER-LOG record per accepted order, full participant
007490*    table and per-person share included, for downstream audit.
007500*    1988-06-29 TJF 5501 -- ORD-PART-TABLE is written in full
007510*    even for an order with only two participants; the unused
007520*    slots are left blank, not zero-filled.
007530*************************************************************
007540 2080-WRITE-ORDER-LOG.
007550     MOVE SPACE TO LDG-ORDER-RECORD
007560     MOVE WS-ORDER-ID-WORK TO ORD-ID
007570     MOVE WS-ORDER-DESC TO ORD-DESC
007580     MOVE TXN-AMOUNT TO ORD-AMOUNT
007590     MOVE WS-PAYER-NORM TO ORD-PAYER
007600     MOVE WS-PART-CNT TO ORD-PART-CNT
007610     PERFORM 2081-COPY-PARTICIPANT-OUT
007620         VARYING WS-PART-IDX FROM 1 BY 1
007630         UNTIL WS-PART-IDX > WS-PART-CNT
007640     MOVE WS-PER-PERSON TO ORD-PER-PERSON
007650     WRITE LDG-ORDER-RECORD
007660     .
007670*************************************************************
007680*    WS-PART-NAME-TABLE and ORD-PART-TABLE share the same index
007690*    range, so this is a straight slot-for-slot copy.
007700*    1988-06-29 TJF 5501 -- see 2080; one call per live slot.
007710*************************************************************
007720 2081-COPY-PARTICIPANT-OUT.
007730     MOVE WS-PART-NAME-TABLE (WS-PART-IDX)
007740         TO ORD-PART-NAME (WS-PART-IDX)
007750     .
007760*************************************************************
007770*    five report lines confirming the order -- id, description,
007780*    total, participant list, per-person share.  each builder
007790*    paragraph below owns exactly one of the five.
007800*    1988-08-16 TJF 5512 -- split into five small builders
007810*    instead of one long paragraph, matching the house style
007820*    already used for the query units below.
007830*************************************************************
007840 2090-WRITE-ORDER-CONFIRM.
007850     PERFORM 2091-BUILD-ORDER-CREATED-LINE
007860     PERFORM 2092-BUILD-ORDER-DESC-LINE
007870     PERFORM 2093-BUILD-ORDER-TOTAL-LINE
007880     PERFORM 2094-BUILD-PARTICIPANTS-LINE
007890     PERFORM 2095-BUILD-PER-PERSON-LINE
007900     .
007910*************************************************************
007920*    'ORDER CREATED' plus the id assigned by 2070.
007930*    1988-08-16 TJF 5512 -- first of the five confirm lines.
007940*************************************************************
007950 2091-BUILD-ORDER-CREATED-LINE.
007960     MOVE SPACE TO WS-RPT-LINE
007970     STRING 'ORDER CREATED ' DELIMITED BY SIZE
007980            WS-ORDER-ID-WORK DELIMITED BY SIZE
007990            INTO WS-RPT-LINE
008000     PERFORM 5300-PUT-REPORT-LINE
008010     .
008020*************************************************************
008030*    the description as stored -- already defaulted by 2060 if
008040*    the incoming transaction left it blank.
008050*    1988-08-16 TJF 5512 -- second of the five confirm lines.
008060*************************************************************
008070 2092-BUILD-ORDER-DESC-LINE.
008080     MOVE SPACE TO WS-RPT-LINE
008090     STRING WS-ORDER-DESC DELIMITED BY SIZE INTO WS-RPT-LINE
008100     PERFORM 5300-PUT-REPORT-LINE
008110     .
008120*************************************************************
008130*    the order's full amount, not the per-person share.
008140*    1988-08-16 TJF 5512 -- third of the five confirm lines.
008150*************************************************************
008160 2093-BUILD-ORDER-TOTAL-LINE.
008170     MOVE TXN-AMOUNT TO WS-AMOUNT-EDIT
008180     MOVE SPACE TO WS-RPT-LINE
008190     STRING 'TOTAL: ' DELIMITED BY SIZE
008200            WS-AMOUNT-EDIT DELIMITED BY SIZE
008210            INTO WS-RPT-LINE
008220     PERFORM 5300-PUT-REPORT-LINE
008230     .
008240*************************************************************
008250*    one line, all participants, built with STRING ... WITH
008260*    POINTER so the names run together separated by a single
008270*    blank instead of sitting in fixed 20-byte fields.
008280*    1988-08-16 TJF 5512 -- fourth of the five confirm lines;
008290*    the only one of the five that needs a nested PERFORM.
008300*************************************************************
008310 2094-BUILD-PARTICIPANTS-LINE.
008320     MOVE SPACE TO WS-RPT-LINE
008330     MOVE 1 TO WS-STR-PTR
008340     STRING 'PARTICIPANTS: ' DELIMITED BY SIZE
008350            INTO WS-RPT-LINE WITH POINTER WS-STR-PTR
008360     PERFORM 2096-APPEND-ONE-PARTICIPANT-NAME
008370         VARYING WS-PART-IDX FROM 1 BY 1
008380         UNTIL WS-PART-IDX > WS-PART-CNT
008390     PERFORM 5300-PUT-REPORT-LINE
008400     .
008410*************************************************************
008420*    DELIMITED BY SPACE drops each name's trailing blanks before
008430*    the pointer is advanced, so two short names do not end up
008440*    with twenty blanks between them.
008450*    1988-08-16 TJF 5512 -- helper for 2094, not a confirm
008460*    line builder in its own right.
008470*************************************************************
008480 2096-APPEND-ONE-PARTICIPANT-NAME.
008490     STRING WS-PART-NAME-TABLE (WS-PART-IDX) DELIMITED BY SPACE
008500            ' ' DELIMITED BY SIZE
008510            INTO WS-RPT-LINE WITH POINTER WS-STR-PTR
008520     .
008530*************************************************************
008540*    the rounded per-person share computed back in 2050.
008550*    1988-08-16 TJF 5512 -- fifth and last of the confirm
008560*    lines; numbered out of sequence with 2094's helper.
008570*************************************************************
008580 2095-BUILD-PER-PERSON-LINE.
008590     MOVE WS-PER-PERSON TO WS-AMOUNT-EDIT
008600     MOVE SPACE TO WS-RPT-LINE
008610     STRING 'PER PERSON: ' DELIMITED BY SIZE
008620            WS-AMOUNT-EDIT DELIMITED BY SIZE
008630            INTO WS-RPT-LINE
008640     PERFORM 5300-PUT-REPORT-LINE
008650     .
008660*************************************************************
008670*    DEBT-CREATION UNIT
008680*    one PERFORM per participant, called from 2000 once an order
008690*    has passed all its validation.  finds the existing debtor-
008700*    to-creditor entry and adds to it, or creates a new one.
008710*    1988-07-05 BKL 5504 -- one call per participant, payer
008720*    included; 2110 below is what actually skips the payer.
008730*************************************************************
008740 2100-DEBT-CREATE-UNIT.
008750     PERFORM 2110-CREATE-ONE-DEBT
008760         VARYING WS-PART-IDX FROM 1 BY 1
008770         UNTIL WS-PART-IDX > WS-PART-CNT
008780     .
008790 2100-DEBT-CREATE-UNIT-EXIT.
008800     EXIT.
008810*************************************************************
008820*    1993-10-18 SRS 5604 -- duplicate participants are NOT
008830*    deduped here on purpose; a name listed twice counts
008840*    twice in the divisor and accumulates twice below.
008850 2110-CREATE-ONE-DEBT.
008860*    the payer never owes themself -- this is the only place in
008870*    the whole debt-creation path that excludes them.
008880     IF WS-PART-NAME-TABLE (WS-PART-IDX) NOT = WS-PAYER-NORM
008890         MOVE WS-PART-NAME-TABLE (WS-PART-IDX) TO WS-LOOKUP-DEBTOR
008900         MOVE WS-PAYER-NORM TO WS-LOOKUP-CREDITOR
008910         PERFORM 6000-FIND-DEBT-ENTRY THRU 6000-FIND-DEBT-ENTRY-EXIT
008920*        existing debtor/creditor pair -- add to the running
008930*        balance instead of opening a second row for the same
008940*        two names.
008950         IF WS-DEBT-FOUND
008960             COMPUTE WS-DEBT-AMOUNT (WS-FOUND-IDX) =
008970                 WS-DEBT-AMOUNT (WS-FOUND-IDX) + WS-PER-PERSON
008980         ELSE
008990             PERFORM 6010-ADD-DEBT-ENTRY
009000         END-IF
009010     END-IF
009020     .
009030*************************************************************
009040*    PAYMENT UNIT
009050*    txn type 'P' -- normalize both names, validate the amount,
009060*    confirm the debt exists and is large enough to absorb the
009070*    payment, then apply it and journal it.
009080*    1988-07-19 BKL 5506 -- TXN-USER is the debtor and
009090*    TXN-OTHER the creditor on a payment record -- the
009100*    opposite sense from an order, where TXN-USER pays.
009110*************************************************************
009120 3000-PAYMENT-UNIT.
009130     MOVE TXN-USER TO WS-NORM-RAW
009140     PERFORM 5010-NORMALIZE-NAME THRU 5010-NORMALIZE-NAME-EXIT
009150     MOVE WS-NORM-RESULT TO WS-LOOKUP-DEBTOR
009160     PERFORM 5100-REGISTER-USER
009170     MOVE TXN-OTHER TO WS-NORM-RAW
009180     PERFORM 5010-NORMALIZE-NAME THRU 5010-NORMALIZE-NAME-EXIT
009190     MOVE WS-NORM-RESULT TO WS-LOOKUP-CREDITOR
009200     PERFORM 5100-REGISTER-USER
009210     PERFORM 3010-VALIDATE-PAYMENT-AMOUNT
009220*    same three-separate-IFs shape as 2000-ORDER-UNIT -- each
009230*    gate needs the work the one before it did, a debt entry
009240*    cannot be looked up until the amount itself is sane.
009250     IF WS-PAYMENT-VALID
009260         PERFORM 6000-FIND-DEBT-ENTRY THRU 6000-FIND-DEBT-ENTRY-EXIT
009270         IF NOT WS-DEBT-FOUND
009280             MOVE 'N' TO WS-PAYMENT-VALID-SW
009290             MOVE 'DEBT NOT FOUND' TO WC-MSG-TEXT
009300             PERFORM 5200-WRITE-ERROR-LINE
009310         END-IF
009320     END-IF
009330     IF WS-PAYMENT-VALID
009340         IF TXN-AMOUNT > WS-DEBT-AMOUNT (WS-FOUND-IDX)
009350             MOVE 'N' TO WS-PAYMENT-VALID-SW
009360             MOVE 'PAYMENT EXCEEDS DEBT' TO WC-MSG-TEXT
009370             PERFORM 5200-WRITE-ERROR-LINE
009380         END-IF
009390     END-IF
009400     IF WS-PAYMENT-VALID
009410         PERFORM 3020-APPLY-PAYMENT
009420         PERFORM 3030-WRITE-PAYMENT-JRNL
009430         PERFORM 3040-WRITE-PAYMENT-CONFIRM
009440         ADD 1 TO WS-PAYMENTS-APPLIED-CNT
009450     END-IF
009460     .
009470 3000-PAYMENT-UNIT-EXIT.
009480     EXIT.
009490*************************************************************
009500*    must be positive.  the overpayment check (amount may not
009510*    exceed the outstanding debt) is a separate test back in
009520*    3000, because it needs the debt entry 6000 just found.
009530*    1988-07-19 BKL 5506 -- no ceiling check here; a payment
009540*    can never exceed WS-AMOUNT-LIMIT because it can never
009550*    exceed the debt it is paying against, and an order
009560*    already capped that debt when it was created.
009570*************************************************************
009580 3010-VALIDATE-PAYMENT-AMOUNT.
009590     MOVE 'Y' TO WS-PAYMENT-VALID-SW
009600     IF TXN-AMOUNT NOT > ZERO
009610         MOVE 'N' TO WS-PAYMENT-VALID-SW
009620         MOVE 'PAYMENT AMOUNT MUST BE POSITIVE' TO WC-MSG-TEXT
009630         PERFORM 5200-WRITE-ERROR-LINE
009640     END-IF
009650     .
009660*************************************************************
009670*    WS-REMAINING-AMOUNT NOT > ZERO covers both the exact-payoff
009680*    case and (defensively) an overpayment that somehow got
009690*    past 3000's check -- either way the debt entry is removed
009700*    rather than left at zero or negative.
009710*    1988-07-19 BKL 5506 -- WS-PRE-PAYMENT-AMOUNT is kept for
009720*    the confirm line in 3040, which prints the balance after
009730*    the fact, not the amount just paid.
009740*************************************************************
009750 3020-APPLY-PAYMENT.
009760     MOVE WS-DEBT-AMOUNT (WS-FOUND-IDX) TO WS-PRE-PAYMENT-AMOUNT
009770     COMPUTE WS-REMAINING-AMOUNT =
009780         WS-DEBT-AMOUNT (WS-FOUND-IDX) - TXN-AMOUNT
009790*    NOT > ZERO covers an exact settlement (remaining = zero) --
009800*    3000's overpayment test ran ahead of this, so a genuinely
009810*    negative remainder (a true overpay) can never reach here,
009820*    only exact-settle or partial-pay-down.
009830     IF WS-REMAINING-AMOUNT NOT > ZERO
009840         PERFORM 6020-DELETE-DEBT-ENTRY
009850     ELSE
009860         MOVE WS-REMAINING-AMOUNT TO WS-DEBT-AMOUNT (WS-FOUND-IDX)
009870     END-IF
009880     .
009890*************************************************************
009900*    one PAYMENT-JRNL record per applied payment.  PAY-ID is a
009910*    five-digit run sequence prefixed 'PAY', independent of the
009920*    order-id sequence in WS-ORDER-SEQ-NUM.
009930*    1988-07-19 BKL 5506 -- PAY-ID follows the same 'three
009940*    letters, five digits' shape as ORD-ID, own sequence.
009950*************************************************************
009960 3030-WRITE-PAYMENT-JRNL.
009970     ADD 1 TO WS-PAYMENT-SEQ-NUM
009980     MOVE WS-PAYMENT-SEQ-NUM TO WS-PAYMENT-SEQ-EDIT
009990     MOVE SPACE TO LDG-PAYMENT-RECORD
010000     MOVE 'PAY' TO PAY-ID (1:3)
010010     MOVE WS-PAYMENT-SEQ-EDIT TO PAY-ID (4:5)
010020     MOVE WS-LOOKUP-DEBTOR TO PAY-DEBTOR
010030     MOVE WS-LOOKUP-CREDITOR TO PAY-CREDITOR
010040     MOVE TXN-AMOUNT TO PAY-AMOUNT
010050     WRITE LDG-PAYMENT-RECORD
010060     .
010070*    two lines -- what was paid and to whom, then either the
010080*    balance still outstanding or DEBT FULLY SETTLED if 3020
010090*    just deleted the entry out from under WS-REMAINING-AMOUNT.
010100*    1988-07-19 BKL 5506 -- WS-LOOKUP-CREDITOR still holds
010110*    the right name here; nothing between 3020 and this
010120*    paragraph moves into WS-LOOKUP-KEY again.
010130*************************************************************
010140 3040-WRITE-PAYMENT-CONFIRM.
010150     MOVE TXN-AMOUNT TO WS-AMOUNT-EDIT
010160     MOVE SPACE TO WS-RPT-LINE
010170     STRING 'PAID ' DELIMITED BY SIZE
010180            WS-AMOUNT-EDIT DELIMITED BY SIZE
010190            ' TO ' DELIMITED BY SIZE
010200            WS-LOOKUP-CREDITOR DELIMITED BY SPACE
010210            INTO WS-RPT-LINE
010220     PERFORM 5300-PUT-REPORT-LINE
010230     IF WS-REMAINING-AMOUNT > ZERO
010240         MOVE WS-REMAINING-AMOUNT TO WS-AMOUNT-EDIT
010250         MOVE SPACE TO WS-RPT-LINE
010260         STRING 'REMAINING: ' DELIMITED BY SIZE
010270                WS-AMOUNT-EDIT DELIMITED BY SIZE
010280                INTO WS-RPT-LINE
010290     ELSE
010300         MOVE 'DEBT FULLY SETTLED' TO WS-RPT-LINE
010310     END-IF
010320     PERFORM 5300-PUT-REPORT-LINE
010330     .
010340*************************************************************
010350*    QUERY UNIT -- DEBTS OF USER  (D)
010360*    txn type 'D' -- every live entry where the named user is
010370*    the debtor, plus a running total across all of them.
010380*    1988-08-02 SRS 5509 -- a query never registers the name
010390*    it is asked about; only orders and payments grow the
010400*    user registry, a query is read-only by design.
010410*************************************************************
010420 4000-QUERY-DEBTS-OF-USER.
010430     MOVE TXN-USER TO WS-NORM-RAW
010440     PERFORM 5010-NORMALIZE-NAME THRU 5010-NORMALIZE-NAME-EXIT
010450     MOVE WS-NORM-RESULT TO WS-QUERY-USER
010460     MOVE ZERO TO WS-QUERY-TOTAL WS-QUERY-HIT-CNT
010470     MOVE SPACE TO WS-RPT-LINE
010480     STRING 'DEBTS OF ' DELIMITED BY SIZE
010490            WS-QUERY-USER DELIMITED BY SPACE
010500            INTO WS-RPT-LINE
010510     PERFORM 5300-PUT-REPORT-LINE
010520*    scan the whole live table -- 4001 below filters to this user
010530     IF WS-DEBT-CNT > ZERO
010540         PERFORM 4001-DEBTS-OF-ONE-ENTRY
010550             VARYING WS-DEBT-IDX FROM 1 BY 1
010560             UNTIL WS-DEBT-IDX > WS-DEBT-CNT
010570     END-IF
010580     IF WS-QUERY-HIT-CNT = ZERO
010590         MOVE 'NO DEBTS' TO WS-RPT-LINE
010600         PERFORM 5300-PUT-REPORT-LINE
010610     ELSE
010620         MOVE WS-QUERY-TOTAL TO WS-AMOUNT-EDIT
010630         MOVE SPACE TO WS-RPT-LINE
010640         STRING 'TOTAL ' DELIMITED BY SIZE
010650                WS-AMOUNT-EDIT DELIMITED BY SIZE
010660                INTO WS-RPT-LINE
010670         PERFORM 5300-PUT-REPORT-LINE
010680     END-IF
010690     .
010700 4000-QUERY-DEBTS-OF-USER-EXIT.
010710     EXIT.
010720*************************************************************
010730*    a debtor match with a non-zero balance.  a settled debt
010740*    (amount driven to zero by a payment) was already removed
010750*    from the table by 6020, so the zero-check here is a belt-
010760*    and-braces guard, not the normal path.
010770*    1988-08-02 SRS 5509 -- see the belt-and-braces note in
010780*    the banner above; the zero-amount branch should be dead
010790*    code given 6020, left in as a second line of defence.
010800*************************************************************
010810 4001-DEBTS-OF-ONE-ENTRY.
010820     IF WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX) = WS-QUERY-USER
010830        AND WS-DEBT-AMOUNT (WS-DEBT-IDX) > ZERO
010840         ADD 1 TO WS-QUERY-HIT-CNT
010850         ADD WS-DEBT-AMOUNT (WS-DEBT-IDX) TO WS-QUERY-TOTAL
010860         MOVE WS-DEBT-AMOUNT (WS-DEBT-IDX) TO WS-AMOUNT-EDIT
010870         MOVE SPACE TO WS-RPT-LINE
010880         STRING '-> ' DELIMITED BY SIZE
010890                WS-DEBT-KEY-CREDITOR (WS-DEBT-IDX)
010900                    DELIMITED BY SPACE
010910                '  ' DELIMITED BY SIZE
010920                WS-AMOUNT-EDIT DELIMITED BY SIZE
010930                INTO WS-RPT-LINE
010940         PERFORM 5300-PUT-REPORT-LINE
010950     END-IF
010960     .
010970*************************************************************
010980*    QUERY UNIT -- OWED TO USER  (W)
010990*    txn type 'W' -- every live entry where the named user is
011000*    the creditor, plus a running total across all of them.
011010*    1988-08-02 SRS 5509 -- same shape as 4000, swapped key.
011020*************************************************************
011030 4100-QUERY-OWED-TO-USER.
011040     MOVE TXN-USER TO WS-NORM-RAW
011050     PERFORM 5010-NORMALIZE-NAME THRU 5010-NORMALIZE-NAME-EXIT
011060     MOVE WS-NORM-RESULT TO WS-QUERY-USER
011070     MOVE ZERO TO WS-QUERY-TOTAL WS-QUERY-HIT-CNT
011080     MOVE SPACE TO WS-RPT-LINE
011090     STRING 'OWED TO ' DELIMITED BY SIZE
011100            WS-QUERY-USER DELIMITED BY SPACE
011110            INTO WS-RPT-LINE
011120     PERFORM 5300-PUT-REPORT-LINE
011130*    mirror image of 4000 -- 4101 filters on creditor, not debtor
011140     IF WS-DEBT-CNT > ZERO
011150         PERFORM 4101-OWED-TO-ONE-ENTRY
011160             VARYING WS-DEBT-IDX FROM 1 BY 1
011170             UNTIL WS-DEBT-IDX > WS-DEBT-CNT
011180     END-IF
011190     IF WS-QUERY-HIT-CNT = ZERO
011200         MOVE 'NOBODY OWES YOU' TO WS-RPT-LINE
011210         PERFORM 5300-PUT-REPORT-LINE
011220     ELSE
011230         MOVE WS-QUERY-TOTAL TO WS-AMOUNT-EDIT
011240         MOVE SPACE TO WS-RPT-LINE
011250         STRING 'TOTAL ' DELIMITED BY SIZE
011260                WS-AMOUNT-EDIT DELIMITED BY SIZE
011270                INTO WS-RPT-LINE
011280         PERFORM 5300-PUT-REPORT-LINE
011290     END-IF
011300     .
011310 4100-QUERY-OWED-TO-USER-EXIT.
011320     EXIT.
011330*************************************************************
011340*    mirror image of 4001 -- creditor match instead of debtor.
011350*    1988-08-02 SRS 5509 -- see 4001's note, same reasoning.
011360*************************************************************
011370 4101-OWED-TO-ONE-ENTRY.
011380     IF WS-DEBT-KEY-CREDITOR (WS-DEBT-IDX) = WS-QUERY-USER
011390        AND WS-DEBT-AMOUNT (WS-DEBT-IDX) > ZERO
011400         ADD 1 TO WS-QUERY-HIT-CNT
011410         ADD WS-DEBT-AMOUNT (WS-DEBT-IDX) TO WS-QUERY-TOTAL
011420         MOVE WS-DEBT-AMOUNT (WS-DEBT-IDX) TO WS-AMOUNT-EDIT
011430         MOVE SPACE TO WS-RPT-LINE
011440         STRING '<- ' DELIMITED BY SIZE
011450                WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX)
011460                    DELIMITED BY SPACE
011470                '  ' DELIMITED BY SIZE
011480                WS-AMOUNT-EDIT DELIMITED BY SIZE
011490                INTO WS-RPT-LINE
011500         PERFORM 5300-PUT-REPORT-LINE
011510     END-IF
011520     .
011530*************************************************************
011540*    QUERY UNIT -- ALL DEBTS  (A)
011550*    txn type 'A' -- the whole live table, unfiltered, plus a
011560*    group total.  used for a full-ledger dump, not a per-user
011570*    balance check.
011580*    1988-08-02 SRS 5509 -- added last of the four original
011590*    query codes; no name to normalize so this one runs the
011600*    fastest of the group.
011610*************************************************************
011620 4200-QUERY-ALL-DEBTS.
011630     MOVE ZERO TO WS-QUERY-TOTAL WS-QUERY-HIT-CNT
011640     MOVE 'ALL DEBTS' TO WS-RPT-LINE
011650     PERFORM 5300-PUT-REPORT-LINE
011660*    unlike 4000/4100 there is no name to normalize -- TXN-USER
011670*    and TXN-OTHER are not even looked at by this query type
011680     IF WS-DEBT-CNT > ZERO
011690         PERFORM 4201-ALL-DEBTS-ONE-ENTRY
011700             VARYING WS-DEBT-IDX FROM 1 BY 1
011710             UNTIL WS-DEBT-IDX > WS-DEBT-CNT
011720     END-IF
011730     IF WS-QUERY-HIT-CNT = ZERO
011740         MOVE 'NO DEBTS IN GROUP' TO WS-RPT-LINE
011750         PERFORM 5300-PUT-REPORT-LINE
011760     ELSE
011770         MOVE WS-QUERY-TOTAL TO WS-AMOUNT-EDIT
011780         MOVE SPACE TO WS-RPT-LINE
011790         STRING 'GROUP TOTAL ' DELIMITED BY SIZE
011800                WS-AMOUNT-EDIT DELIMITED BY SIZE
011810                INTO WS-RPT-LINE
011820         PERFORM 5300-PUT-REPORT-LINE
011830     END-IF
011840     .
011850 4200-QUERY-ALL-DEBTS-EXIT.
011860     EXIT.
011870*************************************************************
011880*    every live entry in the table, debtor and creditor both
011890*    printed, no filtering by user.
011900*    1988-08-02 SRS 5509 -- no debtor/creditor filter at all,
011910*    every live row prints.
011920*************************************************************
011930 4201-ALL-DEBTS-ONE-ENTRY.
011940     IF WS-DEBT-AMOUNT (WS-DEBT-IDX) > ZERO
011950         ADD 1 TO WS-QUERY-HIT-CNT
011960         ADD WS-DEBT-AMOUNT (WS-DEBT-IDX) TO WS-QUERY-TOTAL
011970         MOVE WS-DEBT-AMOUNT (WS-DEBT-IDX) TO WS-AMOUNT-EDIT
011980         MOVE SPACE TO WS-RPT-LINE
011990         STRING WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX)
012000                    DELIMITED BY SPACE
012010                ' -> ' DELIMITED BY SIZE
012020                WS-DEBT-KEY-CREDITOR (WS-DEBT-IDX)
012030                    DELIMITED BY SPACE
012040                '  ' DELIMITED BY SIZE
012050                WS-AMOUNT-EDIT DELIMITED BY SIZE
012060                INTO WS-RPT-LINE
012070         PERFORM 5300-PUT-REPORT-LINE
012080     END-IF
012090     .
012100*************************************************************
012110*    QUERY UNIT -- NET BALANCE  (N)
012120*************************************************************
012130*    1988-08-02 SRS 5509 -- net = debt(U1 to U2) minus
012140*    debt(U2 to U1); sign of the netted amount tells us who
012150*    is the net debtor.  A missing debt counts as zero.
012160 4300-QUERY-NET-BALANCE.
012170     MOVE TXN-USER TO WS-NORM-RAW
012180     PERFORM 5010-NORMALIZE-NAME THRU 5010-NORMALIZE-NAME-EXIT
012190     MOVE WS-NORM-RESULT TO WS-NET-USER-1
012200     MOVE TXN-OTHER TO WS-NORM-RAW
012210     PERFORM 5010-NORMALIZE-NAME THRU 5010-NORMALIZE-NAME-EXIT
012220     MOVE WS-NORM-RESULT TO WS-NET-USER-2
012230*    first leg -- what USER-1 owes USER-2, zero if no such entry
012240     MOVE WS-NET-USER-1 TO WS-LOOKUP-DEBTOR
012250     MOVE WS-NET-USER-2 TO WS-LOOKUP-CREDITOR
012260     PERFORM 6000-FIND-DEBT-ENTRY THRU 6000-FIND-DEBT-ENTRY-EXIT
012270     IF WS-DEBT-FOUND
012280         MOVE WS-DEBT-AMOUNT (WS-FOUND-IDX) TO WS-NET-AMT-1
012290     ELSE
012300         MOVE ZERO TO WS-NET-AMT-1
012310     END-IF
012320*    second leg -- the reverse pair, what USER-2 owes USER-1
012330     MOVE WS-NET-USER-2 TO WS-LOOKUP-DEBTOR
012340     MOVE WS-NET-USER-1 TO WS-LOOKUP-CREDITOR
012350     PERFORM 6000-FIND-DEBT-ENTRY THRU 6000-FIND-DEBT-ENTRY-EXIT
012360     IF WS-DEBT-FOUND
012370         MOVE WS-DEBT-AMOUNT (WS-FOUND-IDX) TO WS-NET-AMT-2
012380     ELSE
012390         MOVE ZERO TO WS-NET-AMT-2
012400     END-IF
012410*    the three branches below build one of SETTLED, USER-1-owes
012420*    or USER-2-owes -- WS-CALC-AMOUNT-UNSIGNED is the REDEFINES
012430*    that strips the sign off before it goes into WS-AMOUNT-EDIT.
012440     COMPUTE WS-CALC-AMOUNT = WS-NET-AMT-1 - WS-NET-AMT-2
012450     MOVE SPACE TO WS-RPT-LINE
012460     IF WS-CALC-AMOUNT > ZERO
012470         MOVE WS-CALC-AMOUNT-UNSIGNED TO WS-AMOUNT-EDIT
012480         STRING 'NET: ' DELIMITED BY SIZE
012490                WS-NET-USER-1 DELIMITED BY SPACE
012500                ' OWES ' DELIMITED BY SIZE
012510                WS-NET-USER-2 DELIMITED BY SPACE
012520                ' ' DELIMITED BY SIZE
012530                WS-AMOUNT-EDIT DELIMITED BY SIZE
012540                INTO WS-RPT-LINE
012550     ELSE
012560         IF WS-CALC-AMOUNT < ZERO
012570             COMPUTE WS-CALC-AMOUNT = ZERO - WS-CALC-AMOUNT
012580             MOVE WS-CALC-AMOUNT-UNSIGNED TO WS-AMOUNT-EDIT
012590             STRING 'NET: ' DELIMITED BY SIZE
012600                    WS-NET-USER-2 DELIMITED BY SPACE
012610                    ' OWES ' DELIMITED BY SIZE
012620                    WS-NET-USER-1 DELIMITED BY SPACE
012630                    ' ' DELIMITED BY SIZE
012640                    WS-AMOUNT-EDIT DELIMITED BY SIZE
012650                    INTO WS-RPT-LINE
012660         ELSE
012670             MOVE 'NET: SETTLED' TO WS-RPT-LINE
012680         END-IF
012690     END-IF
012700     PERFORM 5300-PUT-REPORT-LINE
012710     .
012720 4300-QUERY-NET-BALANCE-EXIT.
012730     EXIT.
012740*************************************************************
012750*    NAME NORMALIZATION
012760*************************************************************
012770*    1989-02-10 SRS 5530 -- one paragraph, was duplicated in
012780*    the order/payment/query units before this date.
012790*    25-03-09 BKL 5921 -- sigil test switched from a literal
012800*    '@' compare to the CLASS LDG-ALPHABETIC-AT test declared
012810*    in SPECIAL-NAMES, so the class clause is the thing this
012820*    paragraph actually checks against, not just a literal
012830*    that happens to match it.
012840 5010-NORMALIZE-NAME.
012850     MOVE SPACE TO WS-NORM-RESULT
012860     MOVE 1 TO WS-NORM-SCAN-IDX
012870*    blanks come from a field left-padded on the source system;
012880*    the 20-byte ceiling matches WS-NORM-RAW's own PIC X(20).
012890     PERFORM 5011-SKIP-LEADING-SPACE
012900         UNTIL WS-NORM-SCAN-IDX > 20
012910         OR WS-NORM-RAW (WS-NORM-SCAN-IDX:1) NOT = SPACE
012920*    the '@' sigil only ever appears once, right after any
012930*    leading blanks -- a name typed '@ @BOB' is not expected
012940*    and is not specially handled.
012950     IF WS-NORM-SCAN-IDX NOT > 20
012960         IF WS-NORM-RAW (WS-NORM-SCAN-IDX:1) IS LDG-ALPHABETIC-AT
012970             ADD 1 TO WS-NORM-SCAN-IDX
012980         END-IF
012990     END-IF
013000     IF WS-NORM-SCAN-IDX NOT > 20
013010         COMPUTE WS-NORM-LEN = 21 - WS-NORM-SCAN-IDX
013020         MOVE WS-NORM-RAW (WS-NORM-SCAN-IDX:WS-NORM-LEN)
013030             TO WS-NORM-RESULT (1:WS-NORM-LEN)
013040     END-IF
013050     .
013060 5010-NORMALIZE-NAME-EXIT.
013070     EXIT.
013080*************************************************************
013090*    the loop body is just the increment; the real work is the
013100*    UNTIL test sitting back in 5010's PERFORM.
013110*    1989-02-10 SRS 5530 -- split out only so 5010's own
013120*    PERFORM ... UNTIL reads as one line, not three.
013130*************************************************************
013140 5011-SKIP-LEADING-SPACE.
013150     ADD 1 TO WS-NORM-SCAN-IDX
013160     .
013170*************************************************************
013180*    USER AUTO-REGISTRATION
013190*    every name the run ever sees -- order participant, payer,
013200*    payment debtor/creditor, query subject -- passes through
013210*    here once normalized, so the registry grows with the run.
013220*    1988-07-05 BKL 5504 -- registry grows from every unit,
013230*    see the banner above; LDG-USER-TABLE itself lives in
013240*    the USER copybook, not in this program's own storage.
013250*************************************************************
013260 5100-REGISTER-USER.
013270*    WS-PAYER-FOUND-SW is the one scratch flag shared between
013280*    2031's payer search and this registry search -- the name
013290*    stuck from the first use, nobody has renamed it since.
013300     MOVE 'N' TO WS-PAYER-FOUND-SW
013310     IF LDG-USER-CNT > ZERO
013320         PERFORM 5101-SEARCH-USER-TABLE
013330             VARYING LDG-USER-IDX FROM 1 BY 1
013340             UNTIL LDG-USER-IDX > LDG-USER-CNT OR WS-PAYER-FOUND
013350     END-IF
013360     IF NOT WS-PAYER-FOUND AND LDG-USER-CNT < 300
013370         ADD 1 TO LDG-USER-CNT
013380         SET LDG-USER-IDX TO LDG-USER-CNT
013390         MOVE WS-NORM-RESULT TO USER-NAME (LDG-USER-IDX)
013400     END-IF
013410     .
013420*************************************************************
013430*    linear scan of the registry, one LDG-USER-TABLE entry at a
013440*    time -- the registry rarely runs past a few dozen names so
013450*    a keyed search was never worth building.
013460*    1988-07-05 BKL 5504 -- see 5100; same linear-scan choice
013470*    made the same day, same reasoning.
013480*************************************************************
013490 5101-SEARCH-USER-TABLE.
013500     IF USER-NAME (LDG-USER-IDX) = WS-NORM-RESULT
013510         SET WS-PAYER-FOUND TO TRUE
013520     END-IF
013530     .
013540*************************************************************
013550*    ERROR LINE
013560*    every rejection in the run, whatever unit found it, ends up
013570*    on the report through this one paragraph, so WS-ERROR-CNT
013580*    and the printed wording never drift out of step.
013590*    1988-06-14 TJF 5501 -- carried the reject-line shape
013600*    forward from the bank-giro copy's own error paragraph,
013610*    trimmed down to the one line this shop still needs.
013620*************************************************************
013630 5200-WRITE-ERROR-LINE.
013640     ADD 1 TO WS-ERROR-CNT
013650     MOVE SPACE TO WS-RPT-LINE
013660     STRING 'ERROR: ' DELIMITED BY SIZE
013670            WC-MSG-TEXT DELIMITED BY SIZE
013680            INTO WS-RPT-LINE
013690     PERFORM 5300-PUT-REPORT-LINE
013700     .
013710*************************************************************
013720*    1992-04-03 BKL 5588 -- every report line goes through
013730*    the page-control subprogram now, nothing WRITEs to
013740*    LDG-REPORT directly any more.
013750 5300-PUT-REPORT-LINE.
013760     CALL 'LEDGRRPT' USING WS-RPT-FUNCTION-WRITE WS-RPT-LINE
013770     MOVE SPACE TO WS-RPT-LINE
013780     .
013790*************************************************************
013800*    DEBT TABLE LOOKUP / MAINTENANCE
013810*    all four operations -- find, add, delete, and (further down
013820*    at 1910-1913) sort -- work the same in-memory table, keyed
013830*    on the debtor/creditor pair, never on a record number.
013840*    1988-07-05 BKL 5504 -- called from four different units
013850*    (order, payment, and two of the four query codes use it
013860*    indirectly through 6010/6020); keep this paragraph dumb.
013870*************************************************************
013880 6000-FIND-DEBT-ENTRY.
013890     MOVE 'N' TO WS-DEBT-FOUND-SW
013900     IF WS-DEBT-CNT > ZERO
013910         PERFORM 6001-COMPARE-ONE-DEBT-ENTRY
013920             VARYING WS-DEBT-IDX FROM 1 BY 1
013930             UNTIL WS-DEBT-IDX > WS-DEBT-CNT OR WS-DEBT-FOUND
013940     END-IF
013950     .
013960 6000-FIND-DEBT-ENTRY-EXIT.
013970     EXIT.
013980*************************************************************
013990*    exact match on the composite key.  the table is not sorted
014000*    during the run (only at end of run, by 1910) so this has
014010*    to be a full linear scan, not a binary search.
014020*    1988-07-05 BKL 5504 -- see 6000's banner for why this
014030*    cannot be a binary search mid-run.
014040*    25-03-09 BKL 5921 -- compares WS-DEBT-KEY against the
014050*    40-byte WS-LOOKUP-KEY-ALT in one shot instead of the old
014060*    debtor-then-creditor AND; WS-DEBT-KEY is a group of the
014070*    same two fields in the same order, so the byte-for-byte
014080*    compare lines up with the separate-field one exactly.
014090*************************************************************
014100 6001-COMPARE-ONE-DEBT-ENTRY.
014110     IF WS-DEBT-KEY (WS-DEBT-IDX) = WS-LOOKUP-KEY-ALT
014120         MOVE 'Y' TO WS-DEBT-FOUND-SW
014130         SET WS-FOUND-IDX TO WS-DEBT-IDX
014140     END-IF
014150     .
014160*************************************************************
014170*    2007-04-18 TJF 5744 -- added the capacity guard that was
014180*    missing here; 5100-REGISTER-USER has always checked its
014190*    own table bound (LDG-USER-CNT < 300) before adding a row,
014200*    this table never did against WS-DEBT-TABLE-MAX.  a run
014210*    that actually fills all 500 slots rejects the new debt
014220*    and logs it rather than writing past the table.
014230 6010-ADD-DEBT-ENTRY.
014240     IF WS-DEBT-CNT < WS-DEBT-TABLE-MAX
014250         ADD 1 TO WS-DEBT-CNT
014260         SET WS-DEBT-IDX TO WS-DEBT-CNT
014270         MOVE WS-LOOKUP-DEBTOR TO WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX)
014280         MOVE WS-LOOKUP-CREDITOR TO WS-DEBT-KEY-CREDITOR (WS-DEBT-IDX)
014290         MOVE WS-PER-PERSON TO WS-DEBT-AMOUNT (WS-DEBT-IDX)
014300     ELSE
014310         MOVE 'DEBT TABLE FULL - ENTRY REJECTED' TO WC-MSG-TEXT
014320         PERFORM 5200-WRITE-ERROR-LINE
014330     END-IF
014340     .
014350*************************************************************
014360*    closes the gap left by a fully-settled debt so the table
014370*    stays dense -- WS-DEBT-CNT is the live count, not a high-
014380*    water mark, and 6010's capacity guard depends on that.
014390*    1988-07-19 BKL 5506 -- added with the payment unit; an
014400*    order never deletes a debt entry, only a payment does.
014410*************************************************************
014420 6020-DELETE-DEBT-ENTRY.
014430     IF WS-FOUND-IDX < WS-DEBT-CNT
014440         PERFORM 6021-SHIFT-DEBT-LEFT
014450             VARYING WS-DEBT-IDX FROM WS-FOUND-IDX BY 1
014460             UNTIL WS-DEBT-IDX NOT < WS-DEBT-CNT
014470     END-IF
014480     SUBTRACT 1 FROM WS-DEBT-CNT
014490     .
014500*************************************************************
014510*    called low-index-to-high by 6020's PERFORM, one row per
014520*    call, each row taking the values of the row above it.
014530*    1988-07-19 BKL 5506 -- see 6020; one call per row, same
014540*    shape as 2033's shift but in the opposite direction.
014550*************************************************************
014560 6021-SHIFT-DEBT-LEFT.
014570     SET WS-DEBT-IDX2 TO WS-DEBT-IDX
014580     SET WS-DEBT-IDX2 UP BY 1
014590     MOVE WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX2)
014600         TO WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX)
014610     MOVE WS-DEBT-KEY-CREDITOR (WS-DEBT-IDX2)
014620         TO WS-DEBT-KEY-CREDITOR (WS-DEBT-IDX)
014630     MOVE WS-DEBT-AMOUNT (WS-DEBT-IDX2)
014640         TO WS-DEBT-AMOUNT (WS-DEBT-IDX)
014650     .
014660*************************************************************
014670*    END OF RUN -- REWRITE DEBT MASTER, CONTROL TOTALS
014680*    sort what is left in the table, rewrite DEBT-MASTER from
014690*    scratch (OUTPUT, not EXTEND -- a settled debt must actually
014700*    disappear from the file, not just sit at zero), close
014710*    everything, print the totals block, close the report.
014720*    1988-06-14 TJF 5501 -- order of operations matters here:
014730*    sort before the rewrite, rewrite before the closes, the
014740*    totals block after everything is safely on disk.
014750*************************************************************
014760 1900-END-OF-RUN.
014770     PERFORM 1910-SORT-DEBT-TABLE
014780*    OUTPUT, not EXTEND -- DEBT-MASTER is rewritten whole every
014790*    run from whatever is still live in the table; a settled
014800*    debt is simply not among the rows 1920 writes out below.
014810     OPEN OUTPUT LDG-DEBTMAST-FILE
014820     IF WS-DEBT-CNT > ZERO
014830         PERFORM 1920-WRITE-ONE-DEBT-MASTER-REC
014840             VARYING WS-DEBT-IDX FROM 1 BY 1
014850             UNTIL WS-DEBT-IDX > WS-DEBT-CNT
014860     END-IF
014870*    a debt-free run (WS-DEBT-CNT = zero) still opens and closes
014880*    DEBT-MASTER -- an empty file is the correct warm-start input
014890*    for tomorrow's run, not a condition worth flagging.
014900     CLOSE LDG-DEBTMAST-FILE
014910     CLOSE LDG-TRANSACTIONS-FILE
014920     CLOSE LDG-ORDERLOG-FILE
014930     CLOSE LDG-PAYJRNL-FILE
014940     PERFORM 1930-WRITE-CONTROL-BLOCK
014950     CALL 'LEDGRRPT' USING WS-RPT-FUNCTION-CLOSE WS-RPT-LINE
014960     .
014970*************************************************************
014980*    2003-09-15 BKL 5702 -- bubble sort reworked to shrink the
014990*    inner pass by one entry per outer pass, debtor then
015000*    creditor key, see the change log entry above for why.
015010 1910-SORT-DEBT-TABLE.
015020     IF WS-DEBT-CNT > 1
015030         PERFORM 1911-SORT-OUTER-PASS
015040             VARYING WS-SORT-I FROM 1 BY 1
015050             UNTIL WS-SORT-I NOT < WS-DEBT-CNT
015060     END-IF
015070     .
015080*************************************************************
015090*    classic bubble-sort outer pass -- after pass I, the I
015100*    largest keys (by the debtor/creditor ordering) have
015110*    bubbled to the top of the live range, so the inner pass
015120*    only has to cover what is left.
015130*    2003-09-15 BKL 5702 -- WS-DEBT-CNT - WS-SORT-I shrinks
015140*    the inner pass by one comparison every time through.
015150*************************************************************
015160 1911-SORT-OUTER-PASS.
015170     PERFORM 1912-SORT-INNER-COMPARE
015180         VARYING WS-SORT-J FROM 1 BY 1
015190         UNTIL WS-SORT-J > WS-DEBT-CNT - WS-SORT-I
015200     .
015210*************************************************************
015220*    compares one adjacent pair, debtor first, creditor as the
015230*    tiebreaker -- swaps if the pair is out of order.
015240*    2003-09-15 BKL 5702 -- composite-key compare, debtor
015250*    first; see 6001 for the same two-part key elsewhere.
015260*************************************************************
015270 1912-SORT-INNER-COMPARE.
015280     SET WS-DEBT-IDX TO WS-SORT-J
015290     SET WS-DEBT-IDX2 TO WS-SORT-J
015300     SET WS-DEBT-IDX2 UP BY 1
015310     IF WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX) > WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX2)
015320         PERFORM 1913-SWAP-DEBT-ENTRIES
015330     ELSE
015340         IF WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX) = WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX2)
015350            AND WS-DEBT-KEY-CREDITOR (WS-DEBT-IDX)
015360                 > WS-DEBT-KEY-CREDITOR (WS-DEBT-IDX2)
015370             PERFORM 1913-SWAP-DEBT-ENTRIES
015380         END-IF
015390     END-IF
015400     .
015410*************************************************************
015420*    whole-entry MOVE through WS-DEBT-SCRATCH-ALT rather than a
015430*    temp-and-back dance on each of the three fields separately.
015440*    2003-09-15 BKL 5702 -- WS-DEBT-SCRATCH exists only for
015450*    this paragraph; nothing else in the program uses it.
015460*    25-03-09 BKL 5921 -- rewritten to move WS-DEBT-ENTRY whole,
015470*    through the ALT's 53-byte string view, one MOVE per side
015480*    instead of three; the old version MOVEd WS-DEBT-SCR-DEBTOR/
015490*    -CREDITOR/-AMOUNT one at a time and never touched the ALT
015500*    at all, which is what this REDEFINES was cut in for.
015510*************************************************************
015520 1913-SWAP-DEBT-ENTRIES.
015530     MOVE WS-DEBT-ENTRY (WS-DEBT-IDX) TO WS-DEBT-SCRATCH-ALT
015540     MOVE WS-DEBT-ENTRY (WS-DEBT-IDX2) TO WS-DEBT-ENTRY (WS-DEBT-IDX)
015550     MOVE WS-DEBT-SCRATCH-ALT TO WS-DEBT-ENTRY (WS-DEBT-IDX2)
015560     .
015570*************************************************************
015580*    one DEBT-MASTER record per live table entry, in the sorted
015590*    order 1910 left the table in.  also rolls the grand total
015600*    used by 1930's control-totals block.
015610*    1988-09-01 BKL 5515 -- runs against the sorted table, so
015620*    DEBT-MASTER comes out debtor-then-creditor ordered for
015630*    whatever reads it as the next run's warm start.
015640*************************************************************
015650 1920-WRITE-ONE-DEBT-MASTER-REC.
015660     MOVE SPACE TO LDG-DEBT-RECORD
015670     MOVE WS-DEBT-KEY-DEBTOR (WS-DEBT-IDX) TO DEBT-DEBTOR
015680     MOVE WS-DEBT-KEY-CREDITOR (WS-DEBT-IDX) TO DEBT-CREDITOR
015690     MOVE WS-DEBT-AMOUNT (WS-DEBT-IDX) TO DEBT-AMOUNT
015700     WRITE LDG-DEBT-RECORD
015710     ADD WS-DEBT-AMOUNT (WS-DEBT-IDX) TO WS-GRAND-TOTAL
015720     .
015730*************************************************************
015740*    six counts and one amount, in the order a PBS operator
015750*    expects to find them on the bottom of a run report -- the
015760*    same order this shop has used since the bank-giro days.
015770*    1988-08-16 TJF 5512 -- six lines, fixed order, matches
015780*    what the operator's run-log scraper still greps for.
015790*************************************************************
015800 1930-WRITE-CONTROL-BLOCK.
015810     MOVE 'END OF RUN CONTROL TOTALS' TO WS-RPT-LINE
015820     PERFORM 5300-PUT-REPORT-LINE
015830*    every record off LDG-TRANSACTIONS-FILE, valid or rejected
015840     MOVE WS-TXN-READ-CNT TO WS-CNT-EDIT
015850     MOVE SPACE TO WS-RPT-LINE
015860     STRING 'TRANSACTIONS READ: ' DELIMITED BY SIZE
015870            WS-CNT-EDIT DELIMITED BY SIZE INTO WS-RPT-LINE
015880     PERFORM 5300-PUT-REPORT-LINE
015890*    orders that cleared 2020/2040 and posted at least one debt
015900     MOVE WS-ORDERS-CREATED-CNT TO WS-CNT-EDIT
015910     MOVE SPACE TO WS-RPT-LINE
015920     STRING 'ORDERS CREATED: ' DELIMITED BY SIZE
015930            WS-CNT-EDIT DELIMITED BY SIZE INTO WS-RPT-LINE
015940     PERFORM 5300-PUT-REPORT-LINE
015950*    payments that cleared 3010 and were applied by 3020
015960     MOVE WS-PAYMENTS-APPLIED-CNT TO WS-CNT-EDIT
015970     MOVE SPACE TO WS-RPT-LINE
015980     STRING 'PAYMENTS APPLIED: ' DELIMITED BY SIZE
015990            WS-CNT-EDIT DELIMITED BY SIZE INTO WS-RPT-LINE
016000     PERFORM 5300-PUT-REPORT-LINE
016010*    total calls to 5200-WRITE-ERROR-LINE this run, every unit
016020     MOVE WS-ERROR-CNT TO WS-CNT-EDIT
016030     MOVE SPACE TO WS-RPT-LINE
016040     STRING 'ERRORS: ' DELIMITED BY SIZE
016050            WS-CNT-EDIT DELIMITED BY SIZE INTO WS-RPT-LINE
016060     PERFORM 5300-PUT-REPORT-LINE
016070*    live entries left in the table after 1910 sorted it, the
016080*    same count that went out to DEBT-MASTER by 1920
016090     MOVE WS-DEBT-CNT TO WS-CNT-EDIT
016100     MOVE SPACE TO WS-RPT-LINE
016110     STRING 'FINAL DEBT RECORD COUNT: ' DELIMITED BY SIZE
016120            WS-CNT-EDIT DELIMITED BY SIZE INTO WS-RPT-LINE
016130     PERFORM 5300-PUT-REPORT-LINE
016140*    sum of every live debt amount, rolled up by 1920 as it went
016150     MOVE WS-GRAND-TOTAL TO WS-AMOUNT-EDIT
016160     MOVE SPACE TO WS-RPT-LINE
016170     STRING 'OUTSTANDING GRAND TOTAL: ' DELIMITED BY SIZE
016180            WS-AMOUNT-EDIT DELIMITED BY SIZE INTO WS-RPT-LINE
016190     PERFORM 5300-PUT-REPORT-LINE
016200     .
