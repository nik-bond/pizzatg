000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    ledgrrpt.
000030 AUTHOR.        B K LARSSON.
000040 INSTALLATION.  PBS DATA CENTRE.
000050 DATE-WRITTEN.  1992-04-03.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED -- INTERNAL SHOP USE ONLY.
000080*
000090*************************************************************
000100*  ledgrrpt.cbl
000110*
000120*  Purpose: page-control subprogram for the debt ledger batch
000130*           report.  LDGRPRC calls this once to open the
000140*           report, once per line to write it, and once at
000150*           end of run to close it.  Nothing else in this
000160*           system WRITEs to LDG-REPORT directly -- centralising
000170*           the page break and heading logic here means the
000180*           main driver never has to know how many lines fit
000190*           on a page, only that it has a line to print.
000200*
000210*  CHANGE LOG
000220*  ---------------------------------------------------------
000230*  1992-04-03  BKL  5588  initial cut, pattern lifted from
000240*                         the old SQL error logger -- same
000250*                         idea, a small subprogram the main
000260*                         driver CALLs instead of owning the
000270*                         file itself.
000280*  1992-04-03  BKL  5588  line counting and page break added
000290*                         (60 lines/page, heading repeats).
000300*  1994-06-11  SRS  5597  heading now carries a running page
000310*                         number instead of a fixed literal.
000320*  1998-12-03  SRS  5660  Y2K -- dropped the 2-digit run-date
000330*                         stamp that used to go in the
000340*                         heading; it was never business data
000350*                         and the old field would have broken
000360*                         in the year 2000 anyway.
000370*  1999-01-25  SRS  5660  Y2K sign-off, no 2-digit year
000380*                         fields remain in this module.
000390*  2002-07-30  TJF  5696  close now tolerant of being called
000400*                         with zero lines written (empty run).
000410*  2011-09-14  BKL  5795  confirmed WS-LINES-PER-PAGE's 60-line
000420*                         count still matches the print room's
000430*                         standard 11-inch green-bar stock; no
000440*                         change, raised only because a new
000450*                         operator asked why the number wasn't
000460*                         66 like the other nightly reports.
000470*  2017-03-22  SRS  5851  WS-LINES-PER-PAGE pulled out to its
000480*                         own 77-level item -- it was the only
000490*                         field in WS-COUNTERS that is a fixed
000500*                         constant rather than a per-run count,
000510*                         and LDGRPRC's own 77-level constants
000520*                         made the same distinction worthwhile
000530*                         here too.
000540*  2022-10-05  TJF  5883  reviewed alongside LDGRPRC's annual
000550*                         internal-controls audit; this module
000560*                         has no table to bound-check and no
000570*                         file but LDG-REPORT, no findings.
000580*************************************************************
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SOURCE-COMPUTER. PBS-DATA-CENTRE.
000620 OBJECT-COMPUTER. PBS-DATA-CENTRE.
000630*    C01/TOP-OF-FORM backs the skip-to-new-page WRITE down in
000640*    1100-NEW-PAGE; UPSI-0 is declared to match the rest of the
000650*    shop's programs but is not tested anywhere in this module.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     UPSI-0.
000690*---------------------------------------------------------
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720*    logical name REPORT -- the one file this subprogram owns;
000730*    LDGRPRC never SELECTs it, only CALLs in here to reach it.
000740*    25-03-09 BKL 5921 -- ORGANIZATION changed to LINE SEQUENTIAL,
000750*    matching how this shop codes every other print/log file
000760*    (ReadBG, the old SQL error logger); a plain SEQUENTIAL print
000770*    file was never this shop's convention.
000780     SELECT LDG-REPORT-FILE ASSIGN TO REPORT
000790         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS REPORT-FS.
000810*************************************************************
000820 DATA DIVISION.
000830*---------------------------------------------------------
000840 FILE SECTION.
000850*    one 132-byte print line, whatever is in it when WRITE runs
000860*    -- heading, rule, blank spacer, or a caller's report line.
000870 FD  LDG-REPORT-FILE
000880     RECORD CONTAINS 132 CHARACTERS.
000890 01  LDG-REPORT-RECORD.
000900*    text plus a two-byte trailing pad -- matches the way the
000910*    master and journal copybooks close out their own records,
000920*    not carried for any print-column reason.
000930     05 LDG-RPT-TEXT                  PIC X(130).
000940     05 FILLER                        PIC X(02).
000950*************************************************************
000960 WORKING-STORAGE SECTION.
000970*
000980*    status key for LDG-REPORT-FILE -- not tested anywhere in
000990*    this module today, kept for the day somebody needs it.
001000 01  REPORT-FS                        PIC XX.
001010*
001020*    2017-03-22 SRS 5851 -- the page-size constant used to live
001030*    as a third field of WS-COUNTERS below; split out here since
001040*    it never changes run to run the way the other two do.
001050 77  WS-LINES-PER-PAGE                PIC S9(04) COMP VALUE 60.
001060*
001070*    per-run counters -- both reset to zero by 1000-OPEN-REPORT
001080*    at the start of every run, never carried from a prior one.
001090 01  WS-COUNTERS.
001100*    lines written on the current page, compared against
001110*    WS-LINES-PER-PAGE by 2000-WRITE-LINE to decide a page break
001120     05 WS-LINE-CNT                   PIC S9(04) COMP VALUE ZERO.
001130*    pages started so far this run; printed in the heading by
001140*    1100-NEW-PAGE, never reset mid-run
001150     05 WS-PAGE-CNT                   PIC S9(04) COMP VALUE ZERO.
001160*
001170*    heading line and a REDEFINES of it
001180*    (REDEFINES 1 of 3 -- field view of the heading used to
001190*     drop in the running page number)
001200 01  WS-HEADING-LINE                  PIC X(132) VALUE SPACE.
001210 01  WS-HEADING-LINE-ALT REDEFINES WS-HEADING-LINE.
001220     05 WH-TITLE                      PIC X(40).
001230     05 FILLER                        PIC X(72).
001240     05 WH-PAGE-LIT                   PIC X(05).
001250     05 WH-PAGE-NUM                   PIC 9(04).
001260     05 WH-SPARE                      PIC X(11).
001270*
001280*    blank spacer line and a REDEFINES of it
001290*    (REDEFINES 2 of 3 -- belt-and-braces alias used by
001300*     1000-OPEN-REPORT to re-blank the spacer at the top of
001310*     every run, the same way WS-LINE-CNT/WS-PAGE-CNT carry a
001320*     VALUE clause and still get an explicit MOVE ZERO there)
001330 01  WS-BLANK-LINE                     PIC X(132) VALUE SPACE.
001340 01  WS-BLANK-LINE-ALT REDEFINES WS-BLANK-LINE
001350                                       PIC X(132).
001360*
001370*    page rule line and a REDEFINES of it
001380*    (REDEFINES 3 of 3 -- field view of the rule line;
001390*     1000-OPEN-REPORT rebuilds WR-RULE-TEXT with MOVE ALL
001400*     '-' at the top of every run, the same belt-and-braces
001410*     re-set WS-BLANK-LINE-ALT gets just above)
001420 01  WS-RULE-LINE                      PIC X(132) VALUE ALL '-'.
001430 01  WS-RULE-LINE-ALT REDEFINES WS-RULE-LINE.
001440     05 WR-RULE-TEXT                   PIC X(130).
001450     05 FILLER                         PIC X(02).
001460*
001470*    fixed heading text -- one literal, set once here rather
001480*    than built piecemeal in 1100-NEW-PAGE every page break
001490 01  WS-HEADING-TITLE                  PIC X(40) VALUE
001500     'SHARED-EXPENSE DEBT LEDGER -- RUN REPORT'.
001510*
001520 LINKAGE SECTION.
001530*---------------------------------------------------------
001540*    one-byte function code the caller sets before each CALL --
001550*    O/W/C, never anything else; see 0000-LDGRRPT-MAIN below.
001560 01  LC-RPT-FUNCTION                   PIC X(01).
001570     88  LC-FUNCTION-OPEN                    VALUE 'O'.
001580     88  LC-FUNCTION-WRITE                   VALUE 'W'.
001590     88  LC-FUNCTION-CLOSE                   VALUE 'C'.
001600*    the line itself on a WRITE call; ignored by the caller on
001610*    an OPEN or CLOSE call, but still passed every time because
001620*    CALL ... USING needs the same parameter list every time.
001630 01  LC-RPT-LINE                       PIC X(132).
001640*************************************************************
001650 PROCEDURE DIVISION USING LC-RPT-FUNCTION LC-RPT-LINE.
001660*    single EVALUATE dispatch -- one call in, one of three
001670*    paragraphs out, same shape as LDGRPRC's own 1110-DISPATCH-
001680*    TXN further up the CALL chain.
001690 0000-LDGRRPT-MAIN.
001700     EVALUATE TRUE
001710         WHEN LC-FUNCTION-OPEN
001720             PERFORM 1000-OPEN-REPORT
001730         WHEN LC-FUNCTION-WRITE
001740             PERFORM 2000-WRITE-LINE
001750         WHEN LC-FUNCTION-CLOSE
001760             PERFORM 3000-CLOSE-REPORT
001770     END-EVALUATE
001780     EXIT PROGRAM
001790     .
001800*************************************************************
001810*    once per run, called from LDGRPRC's 1000-INIT.  resets both
001820*    counters to zero and primes the first page before the main
001830*    driver ever gets to write a line.
001840*    1992-04-03 BKL 5588 -- OPEN and the first page are done
001850*    together here so the caller never has to know a report
001860*    needs a heading before its first real line.
001870*    25-03-09 BKL 5921 -- added the explicit re-blank of
001880*    WS-BLANK-LINE-ALT and rebuild of WR-RULE-TEXT, belt-and-
001890*    braces the same way the two counters just below already
001900*    carry both a VALUE clause and a run-start MOVE ZERO.
001910*************************************************************
001920 1000-OPEN-REPORT.
001930     MOVE ZERO TO WS-LINE-CNT WS-PAGE-CNT
001940     MOVE SPACE TO WS-BLANK-LINE-ALT
001950     MOVE ALL '-' TO WR-RULE-TEXT
001960     OPEN OUTPUT LDG-REPORT-FILE
001970     PERFORM 1100-NEW-PAGE
001980     .
001990*************************************************************
002000*    heading, rule, and one blank line -- three WRITEs, always
002010*    in that order, so every page of the report looks the same
002020*    whether it is page one or page ten.
002030*    1994-06-11 SRS 5597 -- WH-PAGE-NUM now carries the running
002040*    count instead of a literal; see the page-one test below for
002050*    why the skip-to-new-page clause cannot run on page one.
002060*************************************************************
002070 1100-NEW-PAGE.
002080     ADD 1 TO WS-PAGE-CNT
002090     MOVE ZERO TO WS-LINE-CNT
002100     MOVE SPACE TO WS-HEADING-LINE
002110     MOVE WS-HEADING-TITLE TO WH-TITLE
002120     MOVE 'PAGE ' TO WH-PAGE-LIT
002130     MOVE WS-PAGE-CNT TO WH-PAGE-NUM
002140*    page one is already sitting at the top of a fresh file --
002150*    AFTER ADVANCING TOP-OF-FORM on the very first WRITE would
002160*    skip a blank page ahead of it on some printers.
002170     IF WS-PAGE-CNT = 1
002180         WRITE LDG-REPORT-RECORD FROM WS-HEADING-LINE
002190     ELSE
002200         WRITE LDG-REPORT-RECORD FROM WS-HEADING-LINE
002210             AFTER ADVANCING TOP-OF-FORM
002220     END-IF
002230     WRITE LDG-REPORT-RECORD FROM WS-RULE-LINE
002240         AFTER ADVANCING 1 LINE
002250     WRITE LDG-REPORT-RECORD FROM WS-BLANK-LINE
002260         AFTER ADVANCING 1 LINE
002270*    heading plus rule plus blank counts as two lines against
002280*    the page, not three -- the heading itself is not counted,
002290*    matching how this shop's other reports count a page.
002300     ADD 2 TO WS-LINE-CNT
002310     .
002320*************************************************************
002330*    the only paragraph LDGRPRC's WRITE-function call reaches --
002340*    breaks to a new page first if this line would not fit.
002350*************************************************************
002360 2000-WRITE-LINE.
002370     IF WS-LINE-CNT >= WS-LINES-PER-PAGE
002380         PERFORM 1100-NEW-PAGE
002390     END-IF
002400     WRITE LDG-REPORT-RECORD FROM LC-RPT-LINE
002410         AFTER ADVANCING 1 LINE
002420     ADD 1 TO WS-LINE-CNT
002430     .
002440*************************************************************
002450*    2002-07-30 TJF 5696 -- tolerant of an empty run; CLOSE
002460*    is safe even if 1000-OPEN-REPORT is the only thing that
002470*    ever ran against this file.  a run with zero transactions
002480*    still opens, prints a heading, and closes -- there is no
002490*    short-circuit anywhere in LDGRPRC for a quiet day.
002500 3000-CLOSE-REPORT.
002510     CLOSE LDG-REPORT-FILE
002520     .
