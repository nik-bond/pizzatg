000010*
000020*    COPYLIB-DEBT.CPY
000030*    Ledger system -- debt master record.  Keyed by
000040*    DEBT-DEBTOR + DEBT-CREDITOR (direction matters -- A owes B
000050*    and B owes A may both exist at once).  Only unsettled
000060*    debts (amount > zero) are ever present on the file; a
000070*    payment that fully settles a debt deletes the record.
000080*    Put this file in the /COPYLIB directory.
000090*
000100*    Include with: 'COPY DEBT.' in the FILE SECTION FD for
000110*    LDG-DEBTMAST.
000120*
000130*    NOTE: this record is an external 53-byte file-layout
000140*    contract (20 + 20 + 13).  No FILLER is carried here --
000150*    there is no spare byte to give it without breaking the
000160*    stated record length, same as our DB2 host-variable
000170*    copybooks that are sized to the declared column widths.
000180*
000190*    88-5510  TJF  initial cut, split off of COPYLIB-DEBTOR
000200*
000210 01  LDG-DEBT-RECORD.
000220     03 DEBT-DEBTOR                    PIC X(20).
000230     03 DEBT-CREDITOR                  PIC X(20).
000240     03 DEBT-AMOUNT                    PIC S9(11)V99.
