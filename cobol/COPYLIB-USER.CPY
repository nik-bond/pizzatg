000010*
000020*    COPYLIB-USER.CPY
000030*    Ledger system -- user registry.  Not a file in its own
000040*    right; a user is auto-registered in this in-memory table
000050*    the first time its normalized name appears on an order,
000060*    a debt, or a payment, within the run.
000070*    Put this file in the /COPYLIB directory.
000080*
000090*    Include with: 'COPY USER.' in WORKING-STORAGE.
000100*
000110*    88-5514  TJF  initial cut, split off of COPYLIB-ADDR
000120*
000130 01  LDG-USER-TABLE.
000140     03 LDG-USER-CNT                   PIC S9(04) COMP VALUE ZERO.
000150     03 LDG-USER-ENTRY OCCURS 0 TO 300 TIMES
000160              DEPENDING ON LDG-USER-CNT
000170              INDEXED BY LDG-USER-IDX.
000180         05 USER-NAME                   PIC X(20).
000190         05 FILLER                      PIC X(05).
