000010*
000020*  COPYLIB-Z0900-error-wkstg.cpy
000030*  Working storage data structure for the reject-line builder.
000040*  Put this file in the /COPYLIB directory.
000050*
000060*  Include with: 'COPY Z0900-ERROR-WKSTG.' in WS.
000070*
000080*  88-5517  TJF  re-cut for the ledger system -- the old
000090*                SQLCODE/DSNTIAR fields went with submit-
000100*                invoices.cbl; this shop runs no database now,
000110*                so all that is left is the one rejection line.
000120*  25-03-09  BKL  5921  dropped wc-error-line-text, w9-space-cnt,
000130*                       and the baked-in 'ERROR: ' FILLER out of
000140*                       wr-reject-message -- LEDGRPRC builds its
000150*                       own 'ERROR: ' prefix with STRING and has
000160*                       never once touched any of the three;
000170*                       wc-msg-text is the only field this
000180*                       copybook has ever actually fed.
000190*
000200 01  wr-error-handler.
000210     05 wc-msg-text          PIC X(40) VALUE SPACE.
000220     05 FILLER               PIC X(07) VALUE SPACE.
