000010*
000020*    COPYLIB-PAYJRNL.CPY
000030*    Ledger system -- payment journal record.  Append-only;
000040*    one record written for every accepted payment, never
000050*    rewritten or deleted.
000060*    Put this file in the /COPYLIB directory.
000070*
000080*    Include with: 'COPY PAYJRNL.' in the FILE SECTION FD for
000090*    LDG-PAYJRNL.
000100*
000110*    NOTE: this record is an external 61-byte file-layout
000120*    contract (8 + 20 + 20 + 13).  No FILLER is carried here,
000130*    for the same reason as COPYLIB-DEBT.CPY -- see that copy
000140*    member's header.
000150*
000160*    88-5512  TJF  initial cut, split off of COPYLIB-ITEM
000170*
000180 01  LDG-PAYMENT-RECORD.
000190     03 PAY-ID                         PIC X(08).
000200     03 PAY-DEBTOR                     PIC X(20).
000210     03 PAY-CREDITOR                   PIC X(20).
000220     03 PAY-AMOUNT                     PIC 9(11)V99.
